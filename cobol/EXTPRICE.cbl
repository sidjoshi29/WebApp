000100******************************************************************
000110*                                                                *
000120*   PROGRAM      EXTPRICE                                       *
000130*   SYSTEM       WOLF CAFE ORDER AND INVENTORY BATCH SYSTEM      *
000140*   FUNCTION     EXTEND ONE ORDER LINE - PRICE TIMES QUANTITY    *
000150*                CALLED ONCE PER ORDER LINE FROM ORDPROC WHILE   *
000160*                A PLACE-ORDER TRANSACTION IS BEING PRICED.      *
000170*                                                                *
000180******************************************************************
000190 IDENTIFICATION              DIVISION.
000200*-----------------------------------------------------------------
000210 PROGRAM-ID.                 EXTPRICE.
000220 AUTHOR.                     M J VOSS.
000230 INSTALLATION.               WOLF CAFE DINING SVCS - DATA PROC.
000240 DATE-WRITTEN.               MARCH 11 1994.
000250 DATE-COMPILED.
000260 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
000270*-----------------------------------------------------------------
000280*  CHANGE ACTIVITY
000290*-----------------------------------------------------------------
000300* 03/11/94 MJV  CR0459 INITIAL RELEASE - CALLED FROM ORDPROC.
000310* 07/19/94 MJV  CR0466 EXTENDED-PRICE ROUNDED PER ACCOUNTING.
000320* 12/02/97 CRP  CR0561 WIDEN LP-EXTENDED-PRICE FOR LARGE ORDERS.
000330* 09/09/98 CRP  Y2K004 REVIEWED - NO DATE FIELDS IN THIS MODULE.
000340* 01/14/99 CRP  Y2K011 VERIFIED CENTURY WINDOW - NOT APPLICABLE.
000350* 05/03/00 LMS  CR0602 ADD CALL COUNTER FOR AUDIT TRACE DUMP.
000360* 11/18/02 LMS  CR0640 REVIEWED FOR COPYBOOK CONVERSION - NONE USED.
000370* 07/09/04 LMS  HD2201 REVIEWED FOR CUSTOMER ID WIDENING - N/A.
000380* 03/14/05 LMS  CR0688 ADD TRACE-AMOUNT DISPLAY REDEFINES FOR DUMP READ.
000390* 09/02/07 TAK  CR0715 REVIEWED FOR TAX-RATE PRECISION CHANGE - N/A.
000400* 02/03/09 TAK  CR0742 CONFIRM ROUNDING MODE UNCHANGED AFTER COMPILER
000410*                      UPGRADE.
000420* 11/03/11 TAK  CR0774 DROPPED COMP-3 THROUGHOUT - THIS SHOP KEEPS
000430*                      MONEY FIELDS ZONED, NOT PACKED.  WIDENED THE
000440*                      TRACE-AMOUNT AND LINK-PARMS REDEFINES TO MATCH.
000450* 11/10/11 TAK  CR0781 MOVED THE CALL COUNTER OUT TO A STANDALONE
000460*                      77-LEVEL - IT WAS NEVER PART OF A LARGER
000470*                      RECORD TO BEGIN WITH.
000480*-----------------------------------------------------------------
000490******************************************************************
000500 ENVIRONMENT                 DIVISION.
000510*-----------------------------------------------------------------
000520 CONFIGURATION               SECTION.
000530 SOURCE-COMPUTER.            IBM-370.
000540 OBJECT-COMPUTER.            IBM-370.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570******************************************************************
000580 DATA                        DIVISION.
000590*-----------------------------------------------------------------
000600 WORKING-STORAGE             SECTION.
000610*-----------------------------------------------------------------
000620*    CR0781 - CALL COUNTER PULLED OUT AS A STANDALONE 77-LEVEL - IT
000630*    IS NOT PART OF ANY LARGER RECORD, JUST THE INVOCATION TALLY.
000640 77  WS-CALL-COUNT               PIC 9(07)     COMP.
000650*-----------------------------------------------------------------
000660 01  WS-DATE-TIME-AREA.
000670     05  WS-CURRENT-DATE         PIC 9(08).
000680     05  WS-CURRENT-TIME         PIC 9(06).
000690     05  FILLER                  PIC X(01).
000700*-----------------------------------------------------------------
000710 01  WS-DATE-TIME-AREA-R REDEFINES WS-DATE-TIME-AREA.
000720     05  WS-CURRENT-DATE-R       PIC X(08).
000730     05  WS-CURRENT-TIME-R       PIC X(06).
000740     05  FILLER                  PIC X(01).
000750*-----------------------------------------------------------------
000760 01  WS-TRACE-AMOUNT-AREA.
000770     05  WS-TRACE-AMOUNT         PIC 9(07)V9(02).
000780     05  FILLER                  PIC X(01).
000790*-----------------------------------------------------------------
000800 01  WS-TRACE-AMOUNT-AREA-R REDEFINES WS-TRACE-AMOUNT-AREA.
000810     05  WS-TRACE-AMOUNT-DISP    PIC X(09).
000820     05  FILLER                  PIC X(01).
000830*-----------------------------------------------------------------
000840 LINKAGE                     SECTION.
000850*-----------------------------------------------------------------
000860 01  EXTPRICE-LINK-PARMS.
000870     05  LP-ITEM-PRICE           PIC 9(05)V9(02).
000880     05  LP-QUANTITY             PIC 9(05)      COMP.
000890     05  LP-EXTENDED-PRICE       PIC 9(07)V9(02).
000900     05  FILLER                  PIC X(01).
000910*-----------------------------------------------------------------
000920 01  EXTPRICE-LINK-PARMS-R REDEFINES EXTPRICE-LINK-PARMS.
000930     05  LP-ITEM-PRICE-R         PIC X(07).
000940     05  LP-QUANTITY-R           PIC X(04).
000950     05  LP-EXTENDED-PRICE-R     PIC X(09).
000960     05  FILLER                  PIC X(01).
000970******************************************************************
000980 PROCEDURE                   DIVISION USING EXTPRICE-LINK-PARMS.
000990*-----------------------------------------------------------------
001000*  MAIN LINE - EXTEND ONE ORDER LINE.
001010*-----------------------------------------------------------------
001020 100-EXTEND-ORDER-LINE.
001030*  05/03/00 LMS  CR0602 - COUNT EACH INVOCATION FOR AUDIT TRACE.
001040     ADD 1                       TO WS-CALL-COUNT.
001050     COMPUTE LP-EXTENDED-PRICE ROUNDED =
001060             LP-ITEM-PRICE * LP-QUANTITY.
001070     MOVE LP-EXTENDED-PRICE      TO WS-TRACE-AMOUNT.
001080     EXIT PROGRAM.
