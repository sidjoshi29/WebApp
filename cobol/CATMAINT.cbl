000100******************************************************************
000110*                                                                *
000120*   PROGRAM      CATMAINT                                       *
000130*   SYSTEM       WOLF CAFE ORDER AND INVENTORY BATCH SYSTEM      *
000140*   FUNCTION     MAINTAIN THE ITEM CATALOG, THE INVENTORY        *
000150*                SNAPSHOT AND THE SYSTEM TAX RATE FROM A STREAM  *
000160*                OF CATALOG MAINTENANCE TRANSACTIONS.  THIS RUNS *
000170*                AHEAD OF ORDPROC WHENEVER THE MENU OR STOCK     *
000180*                LEVELS CHANGE.                                 *
000190*                                                                *
000200******************************************************************
000210 IDENTIFICATION              DIVISION.
000220*-----------------------------------------------------------------
000230 PROGRAM-ID.                 CATMAINT.
000240 AUTHOR.                     D K OSEI.
000250 INSTALLATION.               WOLF CAFE DINING SVCS - DATA PROC.
000260 DATE-WRITTEN.               FEBRUARY 18 1988.
000270 DATE-COMPILED.
000280 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
000290*-----------------------------------------------------------------
000300*  CHANGE ACTIVITY
000310*-----------------------------------------------------------------
000320* 02/18/88 DKO  CR0158 INITIAL RELEASE - ITEM ADD/UPDATE/DELETE.
000330* 07/06/88 DKO  CR0201 ADD INVENTORY LINE SYNC ON ITEM ADD.
000340* 11/29/89 DKO  CR0266 ADD INVENTORY LINE SYNC ON ITEM UPDATE.
000350* 04/03/90 DKO  CR0301 ADD INVENTORY LINE REMOVAL ON DELETE.
000360* 08/14/91 MJV  CR0355 CONVERT ITEM LOOKUP TO SEARCH ALL TABLE.
000370* 01/22/92 MJV  CR0388 ADD CREATE-INVENTORY TRANSACTION, ONE-SHOT.
000380* 06/30/93 MJV  CR0421 ADD SET-TAX-RATE TRANSACTION AND ERR FILE.
000390* 12/02/97 CRP  CR0561 EXPAND CATALOG TABLE TO 200 ITEMS.
000400* 09/09/98 CRP  Y2K004 REVIEWED - NO DATE FIELDS IN THIS MODULE.
000410* 01/14/99 CRP  Y2K011 VERIFIED CENTURY WINDOW - NOT APPLICABLE.
000420* 05/03/00 LMS  CR0602 ADD FILE STATUS CHECKS ON EVERY OPEN.
000430* 07/09/04 LMS  HD2201 REVIEWED FOR CUSTOMER ID WIDENING - N/A.
000440* 03/14/05 LMS  CR0688 ADD REPLACE-INVENTORY (BULK RESET) TRANSACTION.
000450* 09/02/07 TAK  CR0715 REVIEWED FOR TAX-RATE PRECISION CHANGE - N/A.
000460* 11/03/11 TAK  CR0774 ADD-ITEM NOW INSERTS IN NAME ORDER SO THE
000470*                      SEARCH ALL TABLE NEVER GOES STALE; DROPPED
000480*                      COMP-3 THROUGHOUT - THIS SHOP KEEPS MONEY
000490*                      AND QUANTITY FIELDS ZONED, NOT PACKED.
000500* 11/10/11 TAK  CR0781 MOVED THE TRANSACTION RUN COUNTERS OUT TO
000510*                      STANDALONE 77-LEVELS - THEY WERE NEVER PART
000520*                      OF A LARGER RECORD TO BEGIN WITH.
000530*-----------------------------------------------------------------
000540******************************************************************
000550 ENVIRONMENT                 DIVISION.
000560*-----------------------------------------------------------------
000570 CONFIGURATION               SECTION.
000580 SOURCE-COMPUTER.            IBM-370.
000590 OBJECT-COMPUTER.            IBM-370.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620*-----------------------------------------------------------------
000630 INPUT-OUTPUT                SECTION.
000640 FILE-CONTROL.
000650     SELECT  ITEM-FILE-IN
000660             ASSIGN TO ITEMOLD
000670             ORGANIZATION IS LINE SEQUENTIAL
000680             FILE STATUS IS ITEM-IN-STAT.
000690
000700     SELECT  ITEM-FILE-OUT
000710             ASSIGN TO ITEMNEW
000720             ORGANIZATION IS LINE SEQUENTIAL
000730             FILE STATUS IS ITEM-OUT-STAT.
000740
000750     SELECT  INVENT-FILE-IN
000760             ASSIGN TO INVTOLD
000770             ORGANIZATION IS LINE SEQUENTIAL
000780             FILE STATUS IS INVENT-IN-STAT.
000790
000800     SELECT  INVENT-FILE-OUT
000810             ASSIGN TO INVTNEW
000820             ORGANIZATION IS LINE SEQUENTIAL
000830             FILE STATUS IS INVENT-OUT-STAT.
000840
000850     SELECT  TAXRATE-FILE-IN
000860             ASSIGN TO TAXROLD
000870             ORGANIZATION IS LINE SEQUENTIAL
000880             FILE STATUS IS TAXR-IN-STAT.
000890
000900     SELECT  TAXRATE-FILE-OUT
000910             ASSIGN TO TAXRNEW
000920             ORGANIZATION IS LINE SEQUENTIAL
000930             FILE STATUS IS TAXR-OUT-STAT.
000940
000950     SELECT  CATTXN-FILE
000960             ASSIGN TO CATTXIN
000970             ORGANIZATION IS LINE SEQUENTIAL
000980             FILE STATUS IS CATTXN-STAT.
000990
001000     SELECT  CATERR-FILE
001010             ASSIGN TO CATERPT
001020             ORGANIZATION IS LINE SEQUENTIAL
001030             FILE STATUS IS CATERR-STAT.
001040******************************************************************
001050 DATA                        DIVISION.
001060*-----------------------------------------------------------------
001070 FILE                        SECTION.
001080 FD  ITEM-FILE-IN
001090     RECORD CONTAINS 140 CHARACTERS
001100     DATA RECORD IS ITEM-RECORD-IN.
001110 01  ITEM-RECORD-IN.
001120     05  IT-ITEM-ID-IN       PIC 9(09).
001130     05  IT-ITEM-NAME-IN     PIC X(40).
001140     05  IT-ITEM-DESC-IN     PIC X(80).
001150     05  IT-ITEM-PRICE-IN    PIC 9(5)V9(2).
001160     05  FILLER              PIC X(04).
001170
001180 FD  ITEM-FILE-OUT
001190     RECORD CONTAINS 140 CHARACTERS
001200     DATA RECORD IS ITEM-RECORD-OUT.
001210 01  ITEM-RECORD-OUT.
001220     05  IT-ITEM-ID-OUT      PIC 9(09).
001230     05  IT-ITEM-NAME-OUT    PIC X(40).
001240     05  IT-ITEM-DESC-OUT    PIC X(80).
001250     05  IT-ITEM-PRICE-OUT   PIC 9(5)V9(2).
001260     05  FILLER              PIC X(04).
001270
001280 FD  INVENT-FILE-IN
001290     RECORD CONTAINS 57 CHARACTERS
001300     DATA RECORD IS INVENT-RECORD-IN.
001310 01  INVENT-RECORD-IN.
001320     05  INV-ITEM-ID-IN      PIC 9(09).
001330     05  INV-ITEM-NAME-IN    PIC X(40).
001340     05  INV-QUANTITY-IN     PIC 9(7).
001350     05  FILLER              PIC X(01).
001360
001370 FD  INVENT-FILE-OUT
001380     RECORD CONTAINS 57 CHARACTERS
001390     DATA RECORD IS INVENT-RECORD-OUT.
001400 01  INVENT-RECORD-OUT.
001410     05  INV-ITEM-ID-OUT     PIC 9(09).
001420     05  INV-ITEM-NAME-OUT   PIC X(40).
001430     05  INV-QUANTITY-OUT    PIC 9(7).
001440     05  FILLER              PIC X(01).
001450
001460 FD  TAXRATE-FILE-IN
001470     RECORD CONTAINS 16 CHARACTERS
001480     DATA RECORD IS TAXRATE-RECORD-IN.
001490 01  TAXRATE-RECORD-IN.
001500     05  TAX-ID-IN           PIC 9(09).
001510     05  TAX-RATE-IN         PIC 9V9(4).
001520     05  FILLER              PIC X(02).
001530
001540 FD  TAXRATE-FILE-OUT
001550     RECORD CONTAINS 16 CHARACTERS
001560     DATA RECORD IS TAXRATE-RECORD-OUT.
001570 01  TAXRATE-RECORD-OUT.
001580     05  TAX-ID-OUT          PIC 9(09).
001590     05  TAX-RATE-OUT        PIC 9V9(4).
001600     05  FILLER              PIC X(02).
001610
001620*  CR0688 (03/14/05) WIDENED THIS RECORD TO CARRY THE BULK
001630*  INVENTORY-REPLACE LINE SET (CT-LINE-COUNT/CT-LINE-ENTRY) BEHIND
001640*  THE SAME ITEM/PRICE/TAX FIELDS THE OLDER TRANSACTIONS USE - ONE
001650*  FLAT RECORD SERVES ALL SIX TRANSACTION CODES, PER HOUSE PRACTICE.
001660 FD  CATTXN-FILE
001670     RECORD CONTAINS 3350 CHARACTERS
001680     DATA RECORD IS CATTXN-RECORD.
001690 01  CATTXN-RECORD.
001700     05  CT-TXN-CODE         PIC X(01).
001710         88  CT-ADD-ITEM             VALUE "A".
001720         88  CT-UPDATE-ITEM          VALUE "U".
001730         88  CT-DELETE-ITEM          VALUE "D".
001740         88  CT-CREATE-INV           VALUE "I".
001750         88  CT-SET-TAX              VALUE "T".
001760         88  CT-REPLACE-INV          VALUE "R".
001770     05  CT-ITEM-ID          PIC 9(09).
001780     05  CT-ITEM-NAME        PIC X(40).
001790     05  CT-ITEM-DESC        PIC X(80).
001800     05  CT-ITEM-PRICE       PIC 9(5)V9(2).
001810     05  CT-TAX-RATE         PIC 9V9(4).
001820     05  CT-LINE-COUNT       PIC 9(03).
001830     05  CT-LINE-ENTRY OCCURS 200 TIMES.
001840         10  CT-LN-ITEM-ID   PIC 9(09).
001850         10  CT-LN-QUANTITY  PIC 9(7).
001860     05  FILLER              PIC X(05).
001870
001880 FD  CATERR-FILE
001890     RECORD CONTAINS 99 CHARACTERS
001900     DATA RECORD IS CATERR-RECORD.
001910 01  CATERR-RECORD.
001920     05  CE-ITEM-ID          PIC 9(09).
001930     05  CE-TXN-CODE         PIC X(01).
001940     05  CE-REASON           PIC X(50).
001950     05  FILLER              PIC X(39).
001960*-----------------------------------------------------------------
001970 WORKING-STORAGE             SECTION.
001980*-----------------------------------------------------------------
001990 01  SWITCHES-AND-COUNTERS.
002000     05  ITEM-EOF-SW         PIC X(01) VALUE "N".
002010         88  ITEM-EOF                  VALUE "Y".
002020     05  INVENT-EOF-SW       PIC X(01) VALUE "N".
002030         88  INVENT-EOF                VALUE "Y".
002040     05  CATTXN-EOF-SW       PIC X(01) VALUE "N".
002050         88  CATTXN-EOF                VALUE "Y".
002060     05  ITEM-FOUND-SW       PIC X(01) VALUE "N".
002070         88  ITEM-FOUND                VALUE "Y".
002080     05  INVLINE-FOUND-SW    PIC X(01) VALUE "N".
002090         88  INVLINE-FOUND             VALUE "Y".
002100     05  TXN-REJECT-SW       PIC X(01) VALUE "N".
002110         88  TXN-REJECTED              VALUE "Y".
002120     05  TAXRATE-PRESENT-SW  PIC X(01) VALUE "N".
002130         88  TAXRATE-PRESENT           VALUE "Y".
002140*    CR0688 - TRACKS WHETHER THE ONE-AND-ONLY INVENTORY HAS EVER
002150*    BEEN CREATED, SO CT-REPLACE-INV CAN GUARD ON "MUST EXIST"
002160*    THE SAME WAY CT-CREATE-INV GUARDS ON "MUST NOT EXIST".
002170     05  INVENTORY-EXISTS-SW PIC X(01) VALUE "N".
002180         88  INVENTORY-EXISTS          VALUE "Y".
002190*    CR0774 - MARKS WHEN THE NAME-ORDER INSERT POINT FOR A NEW
002200*    ITEM ROW HAS BEEN LOCATED BY 370-FIND-ITEM-INSERT-IX.
002210     05  INSERT-POS-FOUND-SW PIC X(01) VALUE "N".
002220         88  INSERT-POS-FOUND          VALUE "Y".
002230     05  ITEM-TABLE-COUNT    PIC S9(4) COMP.
002240     05  INVENT-TABLE-COUNT  PIC S9(4) COMP.
002250     05  ITEM-IX             PIC S9(4) COMP.
002260     05  INVENT-IX           PIC S9(4) COMP.
002270     05  DEL-IX              PIC S9(4) COMP.
002280     05  REPL-IX             PIC S9(4) COMP.
002290     05  FILLER              PIC X(01).
002300
002310*    CR0781 - RUN COUNTERS PULLED OUT AS STANDALONE 77-LEVELS - THESE
002320*    TWO ARE NOT PART OF ANY LARGER RECORD, JUST THE RUN'S TALLY.
002330 77  TXN-READ-CNT             PIC S9(7) COMP VALUE ZERO.
002340 77  TXN-REJECT-CNT           PIC S9(7) COMP VALUE ZERO.
002350
002360 01  FILE-STATUS-FIELDS.
002370     05  ITEM-IN-STAT        PIC X(02).
002380     05  ITEM-OUT-STAT       PIC X(02).
002390     05  INVENT-IN-STAT      PIC X(02).
002400     05  INVENT-OUT-STAT     PIC X(02).
002410     05  TAXR-IN-STAT        PIC X(02).
002420     05  TAXR-OUT-STAT       PIC X(02).
002430     05  CATTXN-STAT         PIC X(02).
002440     05  CATERR-STAT         PIC X(02).
002450     05  FILLER              PIC X(01).
002460
002470*  Catalog held as a searched table - no KSDS support available.
002480 01  ITEM-TABLE.
002490     05  ITEM-TABLE-ENTRY OCCURS 200 TIMES
002500             ASCENDING KEY IS IT-ITEM-NAME
002510             INDEXED BY IT-IX.
002520         10  IT-ITEM-ID      PIC 9(09).
002530         10  IT-ITEM-NAME    PIC X(40).
002540         10  IT-ITEM-DESC    PIC X(80).
002550         10  IT-ITEM-PRICE   PIC 9(5)V9(2).
002560         10  FILLER          PIC X(01).
002570 01  ITEM-TABLE-R REDEFINES ITEM-TABLE.
002580     05  ITEM-TABLE-R-ENTRY OCCURS 200 TIMES.
002590         10  FILLER          PIC X(137).
002600
002610*  Single inventory snapshot, one line per catalog item.
002620 01  INVENT-TABLE.
002630     05  INVENT-TABLE-ENTRY OCCURS 200 TIMES
002640             INDEXED BY INV-IX.
002650         10  INV-ITEM-ID     PIC 9(09).
002660         10  INV-ITEM-NAME   PIC X(40).
002670         10  INV-QUANTITY    PIC 9(7).
002680         10  FILLER          PIC X(01).
002690 01  INVENT-TABLE-R REDEFINES INVENT-TABLE.
002700     05  INVENT-TABLE-R-ENTRY OCCURS 200 TIMES.
002710         10  FILLER          PIC X(57).
002720
002730 01  TAX-RATE-FIELDS.
002740     05  TAX-ID              PIC 9(09).
002750     05  SYS-TAX-RATE        PIC 9V9(4).
002760     05  FILLER              PIC X(01).
002770
002780 01  TAX-RATE-FIELDS-R REDEFINES TAX-RATE-FIELDS.
002790     05  TAX-ID-R            PIC X(09).
002800     05  SYS-TAX-RATE-R      PIC X(05).
002810     05  FILLER              PIC X(01).
002820
002830 01  WORK-FIELDS.
002840     05  WK-REASON           PIC X(50).
002850     05  FILLER              PIC X(01).
002860******************************************************************
002870 PROCEDURE                   DIVISION.
002880*-----------------------------------------------------------------
002890*  MAIN LINE.
002900*-----------------------------------------------------------------
002910 100-CATALOG-MAINTAIN.
002920     PERFORM 200-INITIATE-CATALOG-MAINTAIN.
002930     PERFORM 200-PROCEED-CATALOG-MAINTAIN
002940         UNTIL CATTXN-EOF.
002950     PERFORM 200-TERMINATE-CATALOG-MAINTAIN.
002960     STOP RUN.
002970
002980*-----------------------------------------------------------------
002990 200-INITIATE-CATALOG-MAINTAIN.
003000     PERFORM 210-OPEN-INPUT-FILES.
003010     PERFORM 400-LOAD-ITEM-TABLE.
003020     PERFORM 400-LOAD-INVENTORY-TABLE.
003030     PERFORM 400-LOAD-TAX-RATE.
003040     PERFORM 300-READ-CATTXN-FILE.
003050
003060*-----------------------------------------------------------------
003070 210-OPEN-INPUT-FILES.
003080     OPEN    INPUT    ITEM-FILE-IN
003090                      INVENT-FILE-IN
003100                      TAXRATE-FILE-IN
003110                      CATTXN-FILE
003120             OUTPUT   CATERR-FILE.
003130     IF ITEM-IN-STAT NOT = "00"
003140         DISPLAY "CATMAINT - ITEMFILE OPEN ERROR " ITEM-IN-STAT
003150         STOP RUN.
003160     IF INVENT-IN-STAT NOT = "00"
003170         DISPLAY "CATMAINT - INVFILE OPEN ERROR " INVENT-IN-STAT
003180         STOP RUN.
003190     IF TAXR-IN-STAT NOT = "00"
003200         DISPLAY "CATMAINT - TAXFILE OPEN ERROR " TAXR-IN-STAT
003210         STOP RUN.
003220     IF CATTXN-STAT NOT = "00"
003230         DISPLAY "CATMAINT - TXNFILE OPEN ERROR " CATTXN-STAT
003240         STOP RUN.
003250
003260*-----------------------------------------------------------------
003270*  02/18/88 DKO  CR0158 - ONE TRANSACTION DRIVES ONE OR MORE OF
003280*  THE THREE MASTERS, SO ALL THREE ARE HELD OPEN TOGETHER RATHER
003290*  THAN CONVERTED ONE-AT-A-TIME LIKE THE OLDER STOCK PROGRAMS.
003300*-----------------------------------------------------------------
003310 200-PROCEED-CATALOG-MAINTAIN.
003320     ADD 1 TO TXN-READ-CNT.
003330     MOVE "N" TO TXN-REJECT-SW.
003340     EVALUATE TRUE
003350         WHEN CT-ADD-ITEM
003360             PERFORM 300-PROCESS-ADD-ITEM-TXN
003370         WHEN CT-UPDATE-ITEM
003380             PERFORM 300-PROCESS-UPDATE-ITEM-TXN
003390         WHEN CT-DELETE-ITEM
003400             PERFORM 300-PROCESS-DELETE-ITEM-TXN
003410         WHEN CT-CREATE-INV
003420             PERFORM 300-PROCESS-CREATE-INV-TXN
003430         WHEN CT-SET-TAX
003440             PERFORM 300-PROCESS-SET-TAX-TXN
003450         WHEN CT-REPLACE-INV
003460             PERFORM 300-PROCESS-REPLACE-INV-TXN
003470         WHEN OTHER
003480             MOVE "UNKNOWN TRANSACTION CODE" TO WK-REASON
003490             PERFORM 400-WRITE-CATALOG-ERROR
003500     END-EVALUATE.
003510     PERFORM 300-READ-CATTXN-FILE.
003520
003530*-----------------------------------------------------------------
003540 200-TERMINATE-CATALOG-MAINTAIN.
003550     PERFORM 400-REWRITE-ITEM-FILE.
003560     PERFORM 400-REWRITE-INVENTORY-FILE.
003570     PERFORM 400-REWRITE-TAX-RATE-FILE.
003580     PERFORM 210-CLOSE-ALL-FILES.
003590     DISPLAY "CATMAINT - TRANSACTIONS READ    " TXN-READ-CNT.
003600     DISPLAY "CATMAINT - TRANSACTIONS REJECTED " TXN-REJECT-CNT.
003610
003620*-----------------------------------------------------------------
003630 210-CLOSE-ALL-FILES.
003640     CLOSE   ITEM-FILE-IN     ITEM-FILE-OUT
003650             INVENT-FILE-IN   INVENT-FILE-OUT
003660             TAXRATE-FILE-IN  TAXRATE-FILE-OUT
003670             CATTXN-FILE      CATERR-FILE.
003680
003690*-----------------------------------------------------------------
003700*  07/06/88 DKO  CR0201 - ADD-ITEM ALSO CREATES THE MATCHING
003710*  INVENTORY LINE AT ZERO QUANTITY, PER THE SYNC INVARIANT.
003720*-----------------------------------------------------------------
003730 300-PROCESS-ADD-ITEM-TXN.
003740     IF CT-ITEM-PRICE NOT > ZERO
003750         MOVE "PRICE MUST BE NON-ZERO AND POSITIVE" TO WK-REASON
003760         PERFORM 400-WRITE-CATALOG-ERROR
003770     ELSE
003780         PERFORM 320-LOOKUP-ITEM-BY-NAME
003790         IF ITEM-FOUND
003800             MOVE "ITEM NAME ALREADY EXISTS" TO WK-REASON
003810             PERFORM 400-WRITE-CATALOG-ERROR
003820         ELSE
003830         IF ITEM-TABLE-COUNT NOT < 200
003840             MOVE "ITEM TABLE FULL" TO WK-REASON
003850             PERFORM 400-WRITE-CATALOG-ERROR
003860         ELSE
003870             PERFORM 350-ADD-ITEM-ENTRY.
003880
003890*-----------------------------------------------------------------
003900*  11/03/11 TAK  CR0774 - ITEM-TABLE IS SEARCHED WITH SEARCH ALL
003910*  ON ASCENDING KEY IT-ITEM-NAME, SO A BLIND APPEND AT THE BOTTOM
003920*  OF THE TABLE LEFT IT UNSORTED THE MOMENT AN ITEM WAS ADDED OUT
003930*  OF ALPHABETIC ORDER.  THE NEW ROW NOW GOES IN AT ITS SORTED
003940*  POSITION - 370/372 LOCATE THE SLOT AND 375 OPENS IT UP, MIRROR
003950*  IMAGE OF THE 355/360 GAP-CLOSING LOGIC DELETE-ITEM ALREADY USES.
003960*  INVENT-TABLE IS NOT KEYED OR SEARCHED, SO IT STILL GOES ON THE
003970*  END THE WAY IT ALWAYS HAS.
003980*-----------------------------------------------------------------
003990 350-ADD-ITEM-ENTRY.
004000     PERFORM 370-FIND-ITEM-INSERT-IX.
004010     PERFORM 375-OPEN-ITEM-GAP
004020         VARYING DEL-IX FROM ITEM-TABLE-COUNT BY -1
004030         UNTIL DEL-IX < ITEM-IX.
004040     ADD 1 TO ITEM-TABLE-COUNT.
004050     MOVE CT-ITEM-ID    TO IT-ITEM-ID (ITEM-IX).
004060     MOVE CT-ITEM-NAME  TO IT-ITEM-NAME (ITEM-IX).
004070     MOVE CT-ITEM-DESC  TO IT-ITEM-DESC (ITEM-IX).
004080     MOVE CT-ITEM-PRICE TO IT-ITEM-PRICE (ITEM-IX).
004090     ADD 1 TO INVENT-TABLE-COUNT.
004100     SET INVENT-IX TO INVENT-TABLE-COUNT.
004110     MOVE CT-ITEM-ID   TO INV-ITEM-ID (INVENT-IX).
004120     MOVE CT-ITEM-NAME TO INV-ITEM-NAME (INVENT-IX).
004130     MOVE ZERO         TO INV-QUANTITY (INVENT-IX).
004140
004150*-----------------------------------------------------------------
004160*  11/03/11 TAK  CR0774 - WALKS THE TABLE IN NAME ORDER LOOKING
004170*  FOR THE FIRST ENTRY THAT SORTS AFTER THE NEW ITEM; THAT SLOT IS
004180*  WHERE THE NEW ROW BELONGS.  IF NONE DO, ITEM-IX RUNS OFF THE
004190*  END AT ITEM-TABLE-COUNT + 1 AND THE ROW GOES ON LAST, AS BEFORE.
004200*-----------------------------------------------------------------
004210 370-FIND-ITEM-INSERT-IX.
004220     MOVE "N" TO INSERT-POS-FOUND-SW.
004230     MOVE 1 TO ITEM-IX.
004240     PERFORM 372-TEST-ITEM-INSERT-IX
004250         UNTIL ITEM-IX > ITEM-TABLE-COUNT
004260            OR INSERT-POS-FOUND.
004270
004280*-----------------------------------------------------------------
004290 372-TEST-ITEM-INSERT-IX.
004300     IF IT-ITEM-NAME (ITEM-IX) > CT-ITEM-NAME
004310         MOVE "Y" TO INSERT-POS-FOUND-SW
004320     ELSE
004330         ADD 1 TO ITEM-IX.
004340
004350*-----------------------------------------------------------------
004360*  11/03/11 TAK  CR0774 - SHIFTS EVERY ENTRY FROM THE BOTTOM OF
004370*  THE TABLE UP TO (BUT NOT PAST) THE INSERT POINT UP ONE SLOT,
004380*  RUN HIGH-TO-LOW SO NO ROW IS OVERWRITTEN BEFORE IT IS COPIED.
004390*-----------------------------------------------------------------
004400 375-OPEN-ITEM-GAP.
004410     MOVE ITEM-TABLE-ENTRY (DEL-IX)
004420       TO ITEM-TABLE-ENTRY (DEL-IX + 1).
004430
004440*-----------------------------------------------------------------
004450*  11/29/89 DKO  CR0266 - UPDATE-ITEM ALSO TOUCHES THE INVENTORY
004460*  LINE SO THE LOOKUP-BY-ITEM-IDENTITY RULE IS PROVEN EACH TIME.
004470*  UPDATE-ITEM-IN-INVENTORY LEAVES THE QUANTITY UNCHANGED - ONLY
004480*  THE NAME IS RE-STAMPED SO A RENAMED ITEM STAYS IN SYNC.
004490*-----------------------------------------------------------------
004500 300-PROCESS-UPDATE-ITEM-TXN.
004510     IF CT-ITEM-PRICE NOT > ZERO
004520         MOVE "PRICE MUST BE NON-ZERO AND POSITIVE" TO WK-REASON
004530         PERFORM 400-WRITE-CATALOG-ERROR
004540     ELSE
004550         PERFORM 325-LOOKUP-ITEM-BY-ID
004560         IF NOT ITEM-FOUND
004570             MOVE "ITEM DOES NOT EXIST" TO WK-REASON
004580             PERFORM 400-WRITE-CATALOG-ERROR
004590         ELSE
004600             PERFORM 330-LOOKUP-INVENTORY-LINE
004610             IF NOT INVLINE-FOUND
004620                 MOVE "ITEM HAS NO INVENTORY LINE" TO WK-REASON
004630                 PERFORM 400-WRITE-CATALOG-ERROR
004640             ELSE
004650                 MOVE CT-ITEM-NAME TO IT-ITEM-NAME (ITEM-IX)
004660                 MOVE CT-ITEM-DESC TO IT-ITEM-DESC (ITEM-IX)
004670                 MOVE CT-ITEM-PRICE TO IT-ITEM-PRICE (ITEM-IX)
004680                 MOVE CT-ITEM-NAME TO INV-ITEM-NAME (INVENT-IX).
004690
004700*-----------------------------------------------------------------
004710*  04/03/90 DKO  CR0301 - DELETE-ITEM REMOVES BOTH THE ITEM ROW
004720*  AND ITS INVENTORY LINE, CLOSING THE GAP IN EACH TABLE.
004730*-----------------------------------------------------------------
004740 300-PROCESS-DELETE-ITEM-TXN.
004750     PERFORM 325-LOOKUP-ITEM-BY-ID.
004760     IF NOT ITEM-FOUND
004770         MOVE "ITEM DOES NOT EXIST" TO WK-REASON
004780         PERFORM 400-WRITE-CATALOG-ERROR
004790     ELSE
004800         PERFORM 330-LOOKUP-INVENTORY-LINE
004810         IF NOT INVLINE-FOUND
004820             MOVE "ITEM DOES NOT EXIST IN INVENTORY" TO WK-REASON
004830             PERFORM 400-WRITE-CATALOG-ERROR
004840         ELSE
004850             PERFORM 355-CLOSE-INVENT-GAP
004860                 VARYING DEL-IX FROM INVENT-IX BY 1
004870                 UNTIL DEL-IX NOT < INVENT-TABLE-COUNT
004880             SUBTRACT 1 FROM INVENT-TABLE-COUNT
004890             PERFORM 360-CLOSE-ITEM-GAP
004900                 VARYING DEL-IX FROM ITEM-IX BY 1
004910                 UNTIL DEL-IX NOT < ITEM-TABLE-COUNT
004920             SUBTRACT 1 FROM ITEM-TABLE-COUNT.
004930
004940*-----------------------------------------------------------------
004950 355-CLOSE-INVENT-GAP.
004960     MOVE INVENT-TABLE-ENTRY (DEL-IX + 1)
004970         TO INVENT-TABLE-ENTRY (DEL-IX).
004980
004990*-----------------------------------------------------------------
005000 360-CLOSE-ITEM-GAP.
005010     MOVE ITEM-TABLE-ENTRY (DEL-IX + 1)
005020         TO ITEM-TABLE-ENTRY (DEL-IX).
005030
005040*-----------------------------------------------------------------
005050*  01/22/92 MJV  CR0388 - ONE-SHOT CREATE, REJECTED IF ANY
005060*  INVENTORY LINE IS ALREADY ON FILE.  AN EMPTY SNAPSHOT IS WHAT
005070*  THIS RUN ALREADY HOLDS UNTIL ADD-ITEM TRANSACTIONS ARRIVE.
005080*-----------------------------------------------------------------
005090 300-PROCESS-CREATE-INV-TXN.
005100     IF INVENT-TABLE-COUNT > ZERO
005110         MOVE "INVENTORY ALREADY EXISTS" TO WK-REASON
005120         PERFORM 400-WRITE-CATALOG-ERROR
005130     ELSE
005140         MOVE "Y" TO INVENTORY-EXISTS-SW.
005150
005160*-----------------------------------------------------------------
005170*  06/30/93 MJV  CR0421 - RANGE-CHECK THE NEW RATE AND REQUIRE A
005180*  PRE-EXISTING ROW - THERE IS NO CREATE PATH FOR TAX RATE.
005190*-----------------------------------------------------------------
005200 300-PROCESS-SET-TAX-TXN.
005210     IF NOT TAXRATE-PRESENT
005220         MOVE "NO TAX RATE RECORD EXISTS" TO WK-REASON
005230         PERFORM 400-WRITE-CATALOG-ERROR
005240     ELSE
005250     IF CT-TAX-RATE < ZERO OR CT-TAX-RATE > 1
005260         MOVE "TAX RATE MUST BE BETWEEN 0 AND 1" TO WK-REASON
005270         PERFORM 400-WRITE-CATALOG-ERROR
005280     ELSE
005290         MOVE CT-TAX-RATE TO SYS-TAX-RATE.
005300
005310*-----------------------------------------------------------------
005320*  03/14/05 LMS  CR0688 - REPLACE-INVENTORY IS THE BULK COUNTERPART
005330*  OF CREATE-INVENTORY: THE INVENTORY MUST ALREADY EXIST, AND EVERY
005340*  LINE ON THE TRANSACTION IS VALIDATED AGAINST THE CATALOG BEFORE
005350*  ANY LINE IS STORED, SO A BAD ITEM ID CANNOT LEAVE THE SNAPSHOT
005360*  HALF REPLACED.  NOTE INVENTORY-EXISTS-SW IS DERIVED FROM THE
005370*  INVENTORY LINE COUNT AT LOAD TIME (SEE 400-LOAD-INVENTORY-TABLE)
005380*  SO A PRIOR RUN THAT CREATED THE INVENTORY BUT LEFT IT WITH ZERO
005390*  LINES IS TREATED AS NOT-YET-CREATED - ACCEPTED SHOP PRACTICE,
005400*  THE SAME AS AN EMPTY MASTER IS TREATED FOR THE OTHER FILES.
005410*-----------------------------------------------------------------
005420 300-PROCESS-REPLACE-INV-TXN.
005430     IF NOT INVENTORY-EXISTS
005440         MOVE "INVENTORY DOES NOT EXIST" TO WK-REASON
005450         PERFORM 400-WRITE-CATALOG-ERROR
005460     ELSE
005470         PERFORM 365-VALIDATE-REPLACE-LINE
005480             VARYING REPL-IX FROM 1 BY 1
005490             UNTIL REPL-IX > CT-LINE-COUNT
005500                OR TXN-REJECTED
005510         IF TXN-REJECTED
005520             PERFORM 400-WRITE-CATALOG-ERROR
005530         ELSE
005540             PERFORM 368-STORE-REPLACE-LINE
005550                 VARYING REPL-IX FROM 1 BY 1
005560                 UNTIL REPL-IX > CT-LINE-COUNT
005570             MOVE CT-LINE-COUNT TO INVENT-TABLE-COUNT.
005580
005590*-----------------------------------------------------------------
005600 365-VALIDATE-REPLACE-LINE.
005610     MOVE CT-LN-ITEM-ID (REPL-IX) TO CT-ITEM-ID.
005620     PERFORM 325-LOOKUP-ITEM-BY-ID.
005630     IF NOT ITEM-FOUND
005640         MOVE "ITEM DOES NOT EXIST" TO WK-REASON
005650         MOVE "Y" TO TXN-REJECT-SW.
005660
005670*-----------------------------------------------------------------
005680 368-STORE-REPLACE-LINE.
005690     MOVE CT-LN-ITEM-ID (REPL-IX) TO CT-ITEM-ID.
005700     PERFORM 325-LOOKUP-ITEM-BY-ID.
005710     MOVE CT-LN-ITEM-ID (REPL-IX)  TO INV-ITEM-ID (REPL-IX).
005720     MOVE IT-ITEM-NAME (ITEM-IX)   TO INV-ITEM-NAME (REPL-IX).
005730     MOVE CT-LN-QUANTITY (REPL-IX) TO INV-QUANTITY (REPL-IX).
005740
005750*-----------------------------------------------------------------
005760 320-LOOKUP-ITEM-BY-NAME.
005770     MOVE "N" TO ITEM-FOUND-SW.
005780     IF ITEM-TABLE-COUNT > ZERO
005790         SEARCH ALL ITEM-TABLE-ENTRY
005800             AT END
005810                 NEXT SENTENCE
005820             WHEN IT-ITEM-NAME (IT-IX) = CT-ITEM-NAME
005830                 MOVE "Y" TO ITEM-FOUND-SW
005840                 MOVE IT-IX TO ITEM-IX.
005850
005860*-----------------------------------------------------------------
005870*  08/14/91 MJV  CR0355 - ITEM-ID IS NOT THE TABLE'S SEARCH KEY,
005880*  SO LOOKUP-BY-ID IS A SERIAL SCAN OF THE SAME OCCURS TABLE.
005890*-----------------------------------------------------------------
005900 325-LOOKUP-ITEM-BY-ID.
005910     MOVE "N" TO ITEM-FOUND-SW.
005920     MOVE 1 TO ITEM-IX.
005930     PERFORM 326-TEST-ITEM-ID
005940         UNTIL ITEM-IX > ITEM-TABLE-COUNT
005950            OR ITEM-FOUND.
005960     IF ITEM-FOUND
005970         SUBTRACT 1 FROM ITEM-IX.
005980
005990*-----------------------------------------------------------------
006000 326-TEST-ITEM-ID.
006010     IF IT-ITEM-ID (ITEM-IX) = CT-ITEM-ID
006020         MOVE "Y" TO ITEM-FOUND-SW
006030     ELSE
006040         ADD 1 TO ITEM-IX.
006050
006060*-----------------------------------------------------------------
006070 330-LOOKUP-INVENTORY-LINE.
006080     MOVE "N" TO INVLINE-FOUND-SW.
006090     MOVE 1 TO INVENT-IX.
006100     PERFORM 331-TEST-INVENT-LINE
006110         UNTIL INVENT-IX > INVENT-TABLE-COUNT
006120            OR INVLINE-FOUND.
006130     IF INVLINE-FOUND
006140         SUBTRACT 1 FROM INVENT-IX.
006150
006160*-----------------------------------------------------------------
006170 331-TEST-INVENT-LINE.
006180     IF INV-ITEM-ID (INVENT-IX) = IT-ITEM-ID (ITEM-IX)
006190         MOVE "Y" TO INVLINE-FOUND-SW
006200     ELSE
006210         ADD 1 TO INVENT-IX.
006220
006230*-----------------------------------------------------------------
006240* TABLE LOADS - CATALOG, INVENTORY, TAX RATE.
006250*-----------------------------------------------------------------
006260 400-LOAD-ITEM-TABLE.
006270     MOVE ZERO TO ITEM-TABLE-COUNT.
006280     PERFORM 410-READ-ITEM-FILE.
006290     PERFORM 420-STORE-ITEM-ENTRY UNTIL ITEM-EOF.
006300
006310*-----------------------------------------------------------------
006320 410-READ-ITEM-FILE.
006330     READ ITEM-FILE-IN
006340         AT END      MOVE "Y" TO ITEM-EOF-SW
006350         NOT AT END  ADD 1 TO ITEM-TABLE-COUNT.
006360
006370*-----------------------------------------------------------------
006380 420-STORE-ITEM-ENTRY.
006390     SET ITEM-IX TO ITEM-TABLE-COUNT.
006400     MOVE IT-ITEM-ID-IN   TO IT-ITEM-ID (ITEM-IX).
006410     MOVE IT-ITEM-NAME-IN TO IT-ITEM-NAME (ITEM-IX).
006420     MOVE IT-ITEM-DESC-IN TO IT-ITEM-DESC (ITEM-IX).
006430     MOVE IT-ITEM-PRICE-IN TO IT-ITEM-PRICE (ITEM-IX).
006440     PERFORM 410-READ-ITEM-FILE.
006450
006460*-----------------------------------------------------------------
006470 400-LOAD-INVENTORY-TABLE.
006480     MOVE ZERO TO INVENT-TABLE-COUNT.
006490     PERFORM 430-READ-INVENT-FILE.
006500     PERFORM 440-STORE-INVENT-ENTRY UNTIL INVENT-EOF.
006510     IF INVENT-TABLE-COUNT > ZERO
006520         MOVE "Y" TO INVENTORY-EXISTS-SW
006530     ELSE
006540         MOVE "N" TO INVENTORY-EXISTS-SW.
006550
006560*-----------------------------------------------------------------
006570 430-READ-INVENT-FILE.
006580     READ INVENT-FILE-IN
006590         AT END      MOVE "Y" TO INVENT-EOF-SW
006600         NOT AT END  ADD 1 TO INVENT-TABLE-COUNT.
006610
006620*-----------------------------------------------------------------
006630 440-STORE-INVENT-ENTRY.
006640     SET INVENT-IX TO INVENT-TABLE-COUNT.
006650     MOVE INV-ITEM-ID-IN   TO INV-ITEM-ID (INVENT-IX).
006660     MOVE INV-ITEM-NAME-IN TO INV-ITEM-NAME (INVENT-IX).
006670     MOVE INV-QUANTITY-IN  TO INV-QUANTITY (INVENT-IX).
006680     PERFORM 430-READ-INVENT-FILE.
006690
006700*-----------------------------------------------------------------
006710*  06/30/93 MJV  CR0421 - AT MOST ONE ROW IS EXPECTED ON THIS
006720*  FILE; THE PRESENCE SWITCH DRIVES THE SET-TAX GUARD ABOVE.
006730*-----------------------------------------------------------------
006740 400-LOAD-TAX-RATE.
006750     MOVE ZERO TO TAX-ID.
006760     MOVE ZERO TO SYS-TAX-RATE.
006770     READ TAXRATE-FILE-IN
006780         AT END      MOVE "N" TO TAXRATE-PRESENT-SW
006790         NOT AT END  MOVE "Y" TO TAXRATE-PRESENT-SW
006800                     MOVE TAX-ID-IN TO TAX-ID
006810                     MOVE TAX-RATE-IN TO SYS-TAX-RATE.
006820
006830*-----------------------------------------------------------------
006840 300-READ-CATTXN-FILE.
006850     READ CATTXN-FILE
006860         AT END MOVE "Y" TO CATTXN-EOF-SW.
006870
006880*-----------------------------------------------------------------
006890* SNAPSHOT-REPLACE WRITERS.
006900*-----------------------------------------------------------------
006910 400-REWRITE-ITEM-FILE.
006920     OPEN OUTPUT ITEM-FILE-OUT.
006930     PERFORM 420-WRITE-ITEM-ENTRY
006940         VARYING ITEM-IX FROM 1 BY 1
006950         UNTIL ITEM-IX > ITEM-TABLE-COUNT.
006960     CLOSE ITEM-FILE-OUT.
006970
006980*-----------------------------------------------------------------
006990 420-WRITE-ITEM-ENTRY.
007000     MOVE IT-ITEM-ID (ITEM-IX)    TO IT-ITEM-ID-OUT.
007010     MOVE IT-ITEM-NAME (ITEM-IX)  TO IT-ITEM-NAME-OUT.
007020     MOVE IT-ITEM-DESC (ITEM-IX)  TO IT-ITEM-DESC-OUT.
007030     MOVE IT-ITEM-PRICE (ITEM-IX) TO IT-ITEM-PRICE-OUT.
007040     WRITE ITEM-RECORD-OUT.
007050
007060*-----------------------------------------------------------------
007070 400-REWRITE-INVENTORY-FILE.
007080     OPEN OUTPUT INVENT-FILE-OUT.
007090     PERFORM 440-WRITE-INVENT-ENTRY
007100         VARYING INVENT-IX FROM 1 BY 1
007110         UNTIL INVENT-IX > INVENT-TABLE-COUNT.
007120     CLOSE INVENT-FILE-OUT.
007130
007140*-----------------------------------------------------------------
007150 440-WRITE-INVENT-ENTRY.
007160     MOVE INV-ITEM-ID (INVENT-IX)   TO INV-ITEM-ID-OUT.
007170     MOVE INV-ITEM-NAME (INVENT-IX) TO INV-ITEM-NAME-OUT.
007180     MOVE INV-QUANTITY (INVENT-IX)  TO INV-QUANTITY-OUT.
007190     WRITE INVENT-RECORD-OUT.
007200
007210*-----------------------------------------------------------------
007220 400-REWRITE-TAX-RATE-FILE.
007230     OPEN OUTPUT TAXRATE-FILE-OUT.
007240     IF TAXRATE-PRESENT
007250         PERFORM 450-WRITE-TAX-RATE-ENTRY.
007260     CLOSE TAXRATE-FILE-OUT.
007270
007280*-----------------------------------------------------------------
007290 450-WRITE-TAX-RATE-ENTRY.
007300     MOVE TAX-ID       TO TAX-ID-OUT.
007310     MOVE SYS-TAX-RATE TO TAX-RATE-OUT.
007320     WRITE TAXRATE-RECORD-OUT.
007330
007340*-----------------------------------------------------------------
007350*  06/30/93 MJV  CR0421 - REJECT FILE ADDED SO A NIGHT-OPERATOR
007360*  CAN SEE WHICH CATALOG TRANSACTIONS FAILED WITHOUT A DUMP.
007370*-----------------------------------------------------------------
007380 400-WRITE-CATALOG-ERROR.
007390     MOVE "Y" TO TXN-REJECT-SW.
007400     ADD 1 TO TXN-REJECT-CNT.
007410     MOVE CT-ITEM-ID  TO CE-ITEM-ID.
007420     MOVE CT-TXN-CODE TO CE-TXN-CODE.
007430     MOVE WK-REASON   TO CE-REASON.
007440     WRITE CATERR-RECORD.
