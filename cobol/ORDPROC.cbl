000100******************************************************************
000110*                                                                *
000120*   PROGRAM      ORDPROC                                        *
000130*   SYSTEM       WOLF CAFE ORDER AND INVENTORY BATCH SYSTEM      *
000140*   FUNCTION     PLACE / FULFILL / CANCEL / PICKUP AN ORDER      *
000150*                AGAINST THE CATALOG, INVENTORY, TAX RATE AND    *
000160*                ORDER-HISTORY MASTERS.  THIS IS THE NIGHTLY     *
000170*                ORDER-PROCESSING ENGINE FOR THE CAFE.           *
000180*                                                                *
000190******************************************************************
000200 IDENTIFICATION              DIVISION.
000210*-----------------------------------------------------------------
000220 PROGRAM-ID.                 ORDPROC.
000230 AUTHOR.                     R T HUFFMAN.
000240 INSTALLATION.               WOLF CAFE DINING SVCS - DATA PROC.
000250 DATE-WRITTEN.               MARCH 12 1987.
000260 DATE-COMPILED.
000270 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
000280*-----------------------------------------------------------------
000290*  CHANGE ACTIVITY
000300*-----------------------------------------------------------------
000310* 03/12/87 RTH  ORIG   INITIAL RELEASE - ORDER PLACEMENT ONLY.
000320* 09/02/87 RTH  CR0114 ADD FULFILL AND PICKUP STATUS STEPS.
000330* 02/18/88 DKO  CR0158 ADD CANCEL STEP, RESTORE INVENTORY.
000340* 07/06/88 DKO  CR0201 REJECT ILLEGAL STATUS TRANSITIONS.
000350* 11/29/89 DKO  CR0266 TAX COMPUTED ROUNDED, WAS TRUNCATED.
000360* 04/03/90 DKO  CR0301 TIP DEFAULTS TO ZERO WHEN OMITTED.
000370* 08/14/91 MJV  CR0355 CONVERT ITEM LOOKUP TO SEARCH ALL TABLE.
000380* 01/22/92 MJV  CR0388 ORDER-HISTORY NOW A SNAPSHOT MASTER.
000390* 06/30/93 MJV  CR0421 ADD REJECT FILE FOR BAD TRANSACTIONS.
000400* 03/11/94 MJV  CR0459 CALL EXTPRICE FOR LINE EXTENSION.
000410* 10/05/95 CRP  CR0502 RAISE ORDER LINE MAX TO 12 ITEMS.
000420* 04/19/96 CRP  CR0533 CORRECT SUBTOTAL ACCUMULATOR OVERFLOW.
000430* 12/02/97 CRP  CR0561 EXPAND CATALOG TABLE TO 200 ITEMS.
000440* 09/09/98 CRP  Y2K004 EXPAND ORD-CREATED-DATE TO CCYYMMDD.
000450* 01/14/99 CRP  Y2K011 VERIFIED CENTURY WINDOW ON DATE FIELDS.
000460* 05/03/00 LMS  CR0602 ADD FILE STATUS CHECKS ON EVERY OPEN.
000470* 11/18/02 LMS  CR0640 RENAME COPYBOOK REFERENCES - NONE USED.
000480* 07/09/04 LMS  HD2201 CUSTOMER ID WIDENED TO 9 DIGITS.
000490* 03/14/05 LMS  CR0688 REJECT ZERO-QUANTITY LINES; CORRECT
000500*                      ORDTXN-RECORD LENGTH CLAUSE.
000510* 09/02/07 TAK  CR0715 REVIEWED FOR TAX-RATE PRECISION CHANGE - N/A.
000520* 11/03/11 TAK  CR0774 DROPPED COMP-3 THROUGHOUT - THIS SHOP KEEPS
000530*                      MONEY AND QUANTITY FIELDS ZONED, NOT PACKED.
000540* 11/10/11 TAK  CR0781 CONFIGURATION SECTION NOW MATCHES THE REST OF
000550*                      THE SYSTEM (IBM-370/IBM-370) - THIS PROGRAM
000560*                      WAS STILL CARRYING A LEFTOVER PC NAME.  ALSO
000570*                      COMPLETED THE CR0602 OPEN CHECKS - ORDTXN-FILE
000580*                      AND ORDHIST-FILE-IN WERE NEVER TESTED.
000590*-----------------------------------------------------------------
000600******************************************************************
000610 ENVIRONMENT                 DIVISION.
000620*-----------------------------------------------------------------
000630 CONFIGURATION               SECTION.
000640 SOURCE-COMPUTER.            IBM-370.
000650 OBJECT-COMPUTER.            IBM-370.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680*-----------------------------------------------------------------
000690 INPUT-OUTPUT                SECTION.
000700 FILE-CONTROL.
000710     SELECT  ITEM-FILE
000720             ASSIGN TO ITEMFILE
000730             ORGANIZATION IS LINE SEQUENTIAL
000740             FILE STATUS IS ITEM-FILE-STAT.
000750     SELECT  INVENT-FILE-IN
000760             ASSIGN TO INVFILE
000770             ORGANIZATION IS LINE SEQUENTIAL
000780             FILE STATUS IS INVENT-IN-STAT.
000790     SELECT  INVENT-FILE-OUT
000800             ASSIGN TO INVFILE-OUT
000810             ORGANIZATION IS LINE SEQUENTIAL
000820             FILE STATUS IS INVENT-OUT-STAT.
000830     SELECT  TAXRATE-FILE
000840             ASSIGN TO TAXFILE
000850             ORGANIZATION IS LINE SEQUENTIAL
000860             FILE STATUS IS TAXRATE-FILE-STAT.
000870     SELECT  ORDTXN-FILE
000880             ASSIGN TO ORDTXN
000890             ORGANIZATION IS LINE SEQUENTIAL
000900             FILE STATUS IS ORDTXN-FILE-STAT.
000910     SELECT  ORDHIST-FILE-IN
000920             ASSIGN TO ORDHIST
000930             ORGANIZATION IS LINE SEQUENTIAL
000940             FILE STATUS IS ORDHIST-IN-STAT.
000950     SELECT  ORDHIST-FILE-OUT
000960             ASSIGN TO ORDHIST-OUT
000970             ORGANIZATION IS LINE SEQUENTIAL
000980             FILE STATUS IS ORDHIST-OUT-STAT.
000990     SELECT  ORDERR-FILE
001000             ASSIGN TO ORDERR
001010             ORGANIZATION IS LINE SEQUENTIAL
001020             FILE STATUS IS ORDERR-FILE-STAT.
001030******************************************************************
001040 DATA                        DIVISION.
001050*-----------------------------------------------------------------
001060 FILE                        SECTION.
001070*  CATALOG SNAPSHOT AS OF THE PRIOR CATMAINT RUN - THIS PROGRAM
001080*  NEVER WRITES BACK TO IT, ONLY READS IT INTO ITEM-TABLE BELOW.
001090 FD  ITEM-FILE
001100     RECORD CONTAINS 140 CHARACTERS
001110     DATA RECORD IS ITEM-RECORD-IN.
001120 01  ITEM-RECORD-IN.
001130     05  IT-ITEM-ID-IN       PIC 9(09).
001140     05  IT-ITEM-NAME-IN     PIC X(40).
001150     05  IT-ITEM-DESC-IN     PIC X(80).
001160     05  IT-ITEM-PRICE-IN    PIC 9(5)V9(2).
001170     05  FILLER              PIC X(04).
001180
001190*  INVENTORY IS READ IN FULL EACH RUN AND REWRITTEN IN FULL AT
001200*  END OF RUN - THERE IS NO IN-PLACE REWRITE OF THE MASTER.
001210 FD  INVENT-FILE-IN
001220     RECORD CONTAINS 57 CHARACTERS
001230     DATA RECORD IS INVENT-RECORD-IN.
001240 01  INVENT-RECORD-IN.
001250     05  INV-ITEM-ID-IN      PIC 9(09).
001260     05  INV-ITEM-NAME-IN    PIC X(40).
001270     05  INV-QUANTITY-IN     PIC 9(7).
001280     05  FILLER              PIC X(01).
001290
001300 FD  INVENT-FILE-OUT
001310     RECORD CONTAINS 57 CHARACTERS
001320     DATA RECORD IS INVENT-RECORD-OUT.
001330 01  INVENT-RECORD-OUT.
001340     05  INV-ITEM-ID-OUT     PIC 9(09).
001350     05  INV-ITEM-NAME-OUT   PIC X(40).
001360     05  INV-QUANTITY-OUT    PIC 9(7).
001370     05  FILLER              PIC X(01).
001380
001390*  ONE TAX RATE APPLIES SYSTEM-WIDE - THIS FILE CARRIES A SINGLE
001400*  RECORD, READ ONCE AT 400-LOAD-TAX-RATE AND NEVER REWRITTEN.
001410 FD  TAXRATE-FILE
001420     RECORD CONTAINS 16 CHARACTERS
001430     DATA RECORD IS TAXRATE-RECORD.
001440 01  TAXRATE-RECORD.
001450     05  TAX-ID-IN           PIC 9(09).
001460     05  TAX-RATE-IN         PIC 9V9(4).
001470     05  FILLER              PIC X(02).
001480
001490*  CR0502 (10/05/95) RAISED THE LINE MAX TO 12 BUT LEFT THIS CLAUSE
001500*  AT THE OLD SIZE - CR0688 CORRECTS IT TO THE TRUE RECORD LENGTH.
001510 FD  ORDTXN-FILE
001520     RECORD CONTAINS 572 CHARACTERS
001530     DATA RECORD IS ORDTXN-RECORD.
001540 01  ORDTXN-RECORD.
001550     05  OT-TXN-CODE         PIC X(01).
001560         88  OT-PLACE-TXN            VALUE "P".
001570         88  OT-FULFILL-TXN          VALUE "F".
001580         88  OT-CANCEL-TXN           VALUE "C".
001590         88  OT-PICKUP-TXN           VALUE "U".
001600     05  OT-ORDER-ID         PIC 9(09).
001610     05  OT-CUSTOMER-ID      PIC 9(09).
001620     05  OT-TIP              PIC 9(5)V9(2).
001630     05  OT-LINE-COUNT       PIC 9(02).
001640     05  OT-LINE-ENTRY OCCURS 12 TIMES.
001650         10  OT-LN-ITEM-NAME PIC X(40).
001660         10  OT-LN-QUANTITY  PIC 9(05).
001670     05  FILLER              PIC X(04).
001680
001690*  THE ORDER-HISTORY MASTER CARRIES EVERY ORDER EVER PLACED, NOT
001700*  JUST OPEN ONES - PLACE/FULFILL/CANCEL/PICKUP ALL UPDATE A
001710*  ROW ALREADY ON THIS FILE RATHER THAN A SEPARATE OPEN-ORDERS FILE.
001720 FD  ORDHIST-FILE-IN
001730     RECORD CONTAINS 745 CHARACTERS
001740     DATA RECORD IS ORDHIST-RECORD-IN.
001750 01  ORDHIST-RECORD-IN.
001760     05  OH-ORD-ID-IN        PIC 9(09).
001770     05  OH-CUSTOMER-ID-IN   PIC 9(09).
001780     05  OH-STATUS-IN        PIC X(09).
001790     05  OH-CREATED-DATE-IN  PIC 9(08).
001800     05  OH-CREATED-TIME-IN  PIC 9(06).
001810     05  OH-TIP-IN           PIC 9(5)V9(2).
001820     05  OH-SUBTOTAL-IN      PIC 9(7)V9(2).
001830     05  OH-TAX-IN           PIC 9(7)V9(2).
001840     05  OH-TOTAL-IN         PIC 9(7)V9(2).
001850     05  OH-LINE-COUNT-IN    PIC 9(03).
001860     05  FILLER              PIC X(19).
001870     05  OH-LINE-ENT-IN OCCURS 12 TIMES.
001880         10  OH-LN-ORD-ID-IN     PIC 9(09).
001890         10  OH-LN-ITEM-NAME-IN  PIC X(40).
001900         10  OH-LN-QTY-IN        PIC 9(05).
001910
001920 FD  ORDHIST-FILE-OUT
001930     RECORD CONTAINS 745 CHARACTERS
001940     DATA RECORD IS ORDHIST-RECORD-OUT.
001950 01  ORDHIST-RECORD-OUT.
001960     05  OH-ORD-ID-OUT       PIC 9(09).
001970     05  OH-CUSTOMER-ID-OUT  PIC 9(09).
001980     05  OH-STATUS-OUT       PIC X(09).
001990     05  OH-CREATED-DATE-OUT PIC 9(08).
002000     05  OH-CREATED-TIME-OUT PIC 9(06).
002010     05  OH-TIP-OUT          PIC 9(5)V9(2).
002020     05  OH-SUBTOTAL-OUT     PIC 9(7)V9(2).
002030     05  OH-TAX-OUT          PIC 9(7)V9(2).
002040     05  OH-TOTAL-OUT        PIC 9(7)V9(2).
002050     05  OH-LINE-COUNT-OUT   PIC 9(03).
002060     05  FILLER              PIC X(19).
002070     05  OH-LINE-ENT-OUT OCCURS 12 TIMES.
002080         10  OH-LN-ORD-ID-OUT    PIC 9(09).
002090         10  OH-LN-ITEM-NAME-OUT PIC X(40).
002100         10  OH-LN-QTY-OUT       PIC 9(05).
002110
002120*  ONE ROW PER REJECTED TRANSACTION - DAY-SHIFT REVIEWS THIS
002130*  REPORT AGAINST THE POS TAPE TO SEE WHAT DIDN'T MAKE IT IN.
002140 FD  ORDERR-FILE
002150     RECORD CONTAINS 99 CHARACTERS
002160     DATA RECORD IS ORDERR-RECORD.
002170 01  ORDERR-RECORD.
002180     05  OE-ORDER-ID         PIC 9(09).
002190     05  OE-TXN-CODE         PIC X(01).
002200     05  OE-REASON           PIC X(50).
002210     05  FILLER              PIC X(39).
002220
002230*-----------------------------------------------------------------
002240 WORKING-STORAGE             SECTION.
002250*-----------------------------------------------------------------
002260*  ONE SWITCH PER EOF/FOUND/REJECT CONDITION - KEPT SEPARATE
002270*  RATHER THAN COMBINED INTO A SINGLE STATUS BYTE SO EACH IS
002280*  TESTABLE ON ITS OWN 88-LEVEL WITHOUT AN EVALUATE.
002290 01  SWITCHES-AND-COUNTERS.
002300     05  ITEM-EOF-SW         PIC X(01) VALUE "N".
002310         88  ITEM-EOF                  VALUE "Y".
002320     05  INVENT-EOF-SW       PIC X(01) VALUE "N".
002330         88  INVENT-EOF                VALUE "Y".
002340     05  ORDHIST-EOF-SW      PIC X(01) VALUE "N".
002350         88  ORDHIST-EOF                VALUE "Y".
002360     05  ORDTXN-EOF-SW       PIC X(01) VALUE "N".
002370         88  ORDTXN-EOF                 VALUE "Y".
002380     05  ITEM-FOUND-SW       PIC X(01) VALUE "N".
002390         88  ITEM-FOUND                 VALUE "Y".
002400     05  INVLINE-FOUND-SW    PIC X(01) VALUE "N".
002410         88  INVLINE-FOUND              VALUE "Y".
002420     05  ORDER-FOUND-SW      PIC X(01) VALUE "N".
002430         88  ORDER-FOUND                VALUE "Y".
002440     05  TXN-REJECT-SW       PIC X(01) VALUE "N".
002450         88  TXN-REJECTED               VALUE "Y".
002460     05  ITEM-TABLE-COUNT    PIC S9(4) COMP.
002470     05  INVENT-TABLE-COUNT  PIC S9(4) COMP.
002480     05  ORDER-TABLE-COUNT   PIC S9(4) COMP.
002490     05  ITEM-IX             PIC S9(4) COMP.
002500     05  INVENT-IX           PIC S9(4) COMP.
002510     05  ORDER-IX            PIC S9(4) COMP.
002520     05  LINE-IX             PIC S9(4) COMP.
002530     05  FILLER              PIC X(01).
002540
002550*    CR0781 - RUN COUNTERS PULLED OUT AS STANDALONE 77-LEVELS - THESE
002560*    TWO ARE NOT PART OF ANY LARGER RECORD, JUST THE RUN'S TALLY.
002570 77  ORDERS-READ-CNT          PIC S9(7) COMP VALUE ZERO.
002580 77  ORDERS-REJECT-CNT        PIC S9(7) COMP VALUE ZERO.
002590
002600 01  FILE-STATUS-FIELDS.
002610     05  ITEM-FILE-STAT      PIC X(02).
002620     05  INVENT-IN-STAT      PIC X(02).
002630     05  INVENT-OUT-STAT     PIC X(02).
002640     05  TAXRATE-FILE-STAT   PIC X(02).
002650     05  ORDTXN-FILE-STAT    PIC X(02).
002660     05  ORDHIST-IN-STAT     PIC X(02).
002670     05  ORDHIST-OUT-STAT    PIC X(02).
002680     05  ORDERR-FILE-STAT    PIC X(02).
002690     05  FILLER              PIC X(01).
002700
002710*  Catalog held as a searched table - no KSDS support available.
002720 01  ITEM-TABLE.
002730     05  ITEM-TABLE-ENTRY OCCURS 200 TIMES
002740             ASCENDING KEY IS IT-ITEM-NAME
002750             INDEXED BY IT-IX.
002760         10  IT-ITEM-ID      PIC 9(09).
002770         10  IT-ITEM-NAME    PIC X(40).
002780         10  IT-ITEM-DESC    PIC X(80).
002790         10  IT-ITEM-PRICE   PIC 9(5)V9(2).
002800         10  FILLER          PIC X(01).
002810 01  ITEM-TABLE-R REDEFINES ITEM-TABLE.
002820     05  ITEM-TABLE-R-ENTRY OCCURS 200 TIMES.
002830         10  FILLER          PIC X(137).
002840
002850*  Single inventory snapshot, one line per catalog item.
002860 01  INVENT-TABLE.
002870     05  INVENT-TABLE-ENTRY OCCURS 200 TIMES
002880             INDEXED BY INV-IX.
002890         10  INV-ITEM-ID     PIC 9(09).
002900         10  INV-ITEM-NAME   PIC X(40).
002910         10  INV-QUANTITY    PIC 9(7).
002920         10  FILLER          PIC X(01).
002930 01  INVENT-TABLE-R REDEFINES INVENT-TABLE.
002940     05  INVENT-TABLE-R-ENTRY OCCURS 200 TIMES.
002950         10  FILLER          PIC X(57).
002960
002970*  Order-history master held as a table for this run's rewrite.
002980 01  ORDER-TABLE.
002990     05  ORDER-TABLE-ENTRY OCCURS 500 TIMES
003000             INDEXED BY ORD-IX.
003010         10  OH-ORD-ID           PIC 9(09).
003020         10  OH-CUSTOMER-ID      PIC 9(09).
003030         10  OH-STATUS           PIC X(09).
003040             88  OH-STAT-PLACED         VALUE "PLACED".
003050             88  OH-STAT-FULFILLED      VALUE "FULFILLED".
003060             88  OH-STAT-PICKED-UP      VALUE "PICKED-UP".
003070             88  OH-STAT-CANCELLED      VALUE "CANCELLED".
003080         10  OH-CREATED-DATE     PIC 9(08).
003090         10  OH-CREATED-TIME     PIC 9(06).
003100         10  OH-TIP              PIC 9(5)V9(2).
003110         10  OH-SUBTOTAL         PIC 9(7)V9(2).
003120         10  OH-TAX              PIC 9(7)V9(2).
003130         10  OH-TOTAL            PIC 9(7)V9(2).
003140         10  OH-LINE-COUNT       PIC 9(03).
003150         10  OH-LINE-ENTRY OCCURS 12 TIMES.
003160             15  OH-LN-ORD-ID    PIC 9(09).
003170             15  OH-LN-ITEM-NAME PIC X(40).
003180             15  OH-LN-QTY       PIC 9(05).
003190             15  FILLER          PIC X(01).
003200
003210*  HOLDS THE ONE TAX RATE IN EFFECT FOR THE WHOLE RUN - REFRESHED
003220*  ONCE AT STARTUP, NEVER RELOADED MID-RUN EVEN ACROSS MIDNIGHT.
003230 01  TAX-RATE-FIELDS.
003240     05  TAX-ID              PIC 9(09).
003250     05  SYS-TAX-RATE        PIC 9V9(4).
003260     05  FILLER              PIC X(01).
003270
003280*  PASSED BY REFERENCE TO EXTPRICE FOR EACH ORDER LINE - SEE
003290*  CR0459 IN THE CHANGE LOG FOR WHY THE EXTENSION WAS PULLED
003300*  OUT INTO ITS OWN CALLED MODULE RATHER THAN INLINED HERE.
003310 01  EXTPRICE-LINKAGE.
003320     05  LK-UNIT-PRICE       PIC 9(5)V9(2).
003330     05  LK-QUANTITY         PIC 9(05)      COMP.
003340     05  LK-EXTENDED-VALUE   PIC 9(7)V9(2).
003350     05  FILLER              PIC X(01).
003360
003370*  MISCELLANEOUS RUN-TIME ACCUMULATORS AND THE REJECT-REASON
003380*  TEXT SHARED BY EVERY 300-LEVEL PARAGRAPH IN THIS PROGRAM.
003390 01  WORK-FIELDS.
003400     05  WK-SUBTOTAL         PIC 9(7)V9(2).
003410     05  WK-TAX              PIC 9(7)V9(2).
003420     05  WK-TOTAL            PIC 9(7)V9(2).
003430     05  WK-CURRENT-DATE-TIME.
003440         10  WK-CURR-YEAR    PIC 9(04).
003450         10  WK-CURR-MONTH   PIC 9(02).
003460         10  WK-CURR-DAY     PIC 9(02).
003470         10  WK-CURR-HH      PIC 9(02).
003480         10  WK-CURR-MM      PIC 9(02).
003490         10  WK-CURR-SS      PIC 9(02).
003500         10  FILLER          PIC X(06).
003510     05  WK-CURRENT-DATE-R REDEFINES WK-CURRENT-DATE-TIME.
003520         10  WK-CURR-DATE-8  PIC 9(08).
003530         10  FILLER          PIC X(10).
003540     05  WK-REJECT-REASON    PIC X(50).
003550     05  FILLER              PIC X(01).
003560
003570******************************************************************
003580 PROCEDURE                   DIVISION.
003590*-----------------------------------------------------------------
003600* MAIN LINE - PROCESS ONE NIGHT'S ORDER TRANSACTIONS.
003610*-----------------------------------------------------------------
003620 100-ORDER-PROCESS.
003630     PERFORM 200-INITIATE-ORDER-PROCESS.
003640     PERFORM 200-PROCEED-ORDER-PROCESS UNTIL ORDTXN-EOF.
003650     PERFORM 200-TERMINATE-ORDER-PROCESS.
003660     STOP RUN.
003670
003680*-----------------------------------------------------------------
003690*  ALL FOUR MASTERS ARE LOADED INTO TABLES BEFORE THE FIRST
003700*  TRANSACTION IS READ - THE WHOLE RUN WORKS AGAINST TABLES IN
003710*  STORAGE, NOT AGAINST THE FILES THEMSELVES.
003720 200-INITIATE-ORDER-PROCESS.
003730     PERFORM 210-OPEN-INPUT-FILES.
003740     PERFORM 400-LOAD-ITEM-TABLE.
003750     PERFORM 400-LOAD-INVENTORY-TABLE.
003760     PERFORM 400-LOAD-ORDER-TABLE.
003770     PERFORM 400-LOAD-TAX-RATE.
003780     PERFORM 300-READ-ORDTXN-FILE.
003790
003800*-----------------------------------------------------------------
003810*  05/03/00 LMS  CR0602 - FILE STATUS CHECKED ON EACH OPEN SO A
003820*  MISSING MASTER STOPS THE RUN INSTEAD OF PROCESSING GARBAGE.
003830 210-OPEN-INPUT-FILES.
003840     OPEN    INPUT   ITEM-FILE
003850             INPUT   INVENT-FILE-IN
003860             INPUT   TAXRATE-FILE
003870             INPUT   ORDTXN-FILE
003880             INPUT   ORDHIST-FILE-IN
003890             OUTPUT  ORDERR-FILE.
003900     IF ITEM-FILE-STAT NOT = "00"
003910         DISPLAY "ORDPROC - ITEM-FILE OPEN ERROR " ITEM-FILE-STAT
003920         STOP RUN.
003930     IF INVENT-IN-STAT NOT = "00"
003940         DISPLAY "ORDPROC - INVFILE OPEN ERROR " INVENT-IN-STAT
003950         STOP RUN.
003960     IF TAXRATE-FILE-STAT NOT = "00"
003970         DISPLAY "ORDPROC - TAXRATE-FILE OPEN ERROR "
003980                 TAXRATE-FILE-STAT
003990         STOP RUN.
004000     IF ORDTXN-FILE-STAT NOT = "00"
004010         DISPLAY "ORDPROC - ORDTXN-FILE OPEN ERROR "
004020                 ORDTXN-FILE-STAT
004030         STOP RUN.
004040     IF ORDHIST-IN-STAT NOT = "00"
004050         DISPLAY "ORDPROC - ORDHIST-FILE-IN OPEN ERROR "
004060                 ORDHIST-IN-STAT
004070         STOP RUN.
004080
004090*-----------------------------------------------------------------
004100*  DISPATCH ONE TRANSACTION TO ITS BATCH-FLOW STEP.  EVERY STEP
004110*  SHARES TXN-REJECT-SW AND WK-REJECT-REASON, RESET HERE SO A
004120*  PRIOR TRANSACTION'S REJECT CANNOT BLEED INTO THIS ONE.
004130 200-PROCEED-ORDER-PROCESS.
004140     MOVE "N" TO TXN-REJECT-SW.
004150     MOVE SPACES TO WK-REJECT-REASON.
004160     EVALUATE TRUE
004170         WHEN OT-PLACE-TXN
004180             PERFORM 300-PROCESS-PLACE-TXN
004190         WHEN OT-FULFILL-TXN
004200             PERFORM 300-PROCESS-FULFILL-TXN
004210         WHEN OT-CANCEL-TXN
004220             PERFORM 300-PROCESS-CANCEL-TXN
004230         WHEN OT-PICKUP-TXN
004240             PERFORM 300-PROCESS-PICKUP-TXN
004250         WHEN OTHER
004260             MOVE "UNKNOWN TRANSACTION CODE" TO WK-REJECT-REASON
004270             PERFORM 300-REJECT-ORDER-TXN
004280     END-EVALUATE.
004290     PERFORM 300-READ-ORDTXN-FILE.
004300
004310*-----------------------------------------------------------------
004320*  END OF RUN - THE TWO TABLES THAT CHANGED (INVENTORY, ORDER
004330*  HISTORY) ARE SPILLED BACK OUT AS FULL-FILE REWRITES.
004340 200-TERMINATE-ORDER-PROCESS.
004350     PERFORM 400-REWRITE-INVENTORY-FILE.
004360     PERFORM 400-REWRITE-ORDER-HISTORY-FILE.
004370     PERFORM 210-CLOSE-ALL-FILES.
004380     DISPLAY "ORDPROC - ORDERS READ    " ORDERS-READ-CNT.
004390     DISPLAY "ORDPROC - ORDERS REJECTED " ORDERS-REJECT-CNT.
004400
004410*-----------------------------------------------------------------
004420*  CLOSES THE FOUR INPUT MASTERS OPENED AT 210-OPEN-INPUT-FILES
004430*  PLUS THE TWO SNAPSHOT-REPLACE OUTPUTS, WHICH ARE OPENED AND
004440*  CLOSED ONCE ALREADY INSIDE THE 400-REWRITE PARAGRAPHS.
004450 210-CLOSE-ALL-FILES.
004460     CLOSE   ITEM-FILE
004470             INVENT-FILE-IN
004480             TAXRATE-FILE
004490             ORDTXN-FILE
004500             ORDHIST-FILE-IN
004510             INVENT-FILE-OUT
004520             ORDHIST-FILE-OUT
004530             ORDERR-FILE.
004540
004550*-----------------------------------------------------------------
004560* PLACEORDER - BATCH FLOW STEP 1.
004570*-----------------------------------------------------------------
004580 300-PROCESS-PLACE-TXN.
004590     ADD 1 TO ORDERS-READ-CNT.
004600     MOVE ZERO TO WK-SUBTOTAL.
004610     PERFORM 310-PRICE-ORDER-LINES
004620         VARYING LINE-IX FROM 1 BY 1
004630         UNTIL LINE-IX > OT-LINE-COUNT
004640            OR TXN-REJECTED.
004650     IF NOT TXN-REJECTED
004660         PERFORM 360-COMPUTE-ORDER-TAX
004670         PERFORM 380-BUILD-NEW-ORDER-ENTRY
004680     ELSE
004690         PERFORM 300-REJECT-ORDER-TXN.
004700
004710*-----------------------------------------------------------------
004720*  CR0688 (03/14/05) - A ZERO-QUANTITY LINE WAS SLIPPING THROUGH
004730*  BECAUSE ZERO IS NEVER LESS THAN THE INVENTORY ON HAND.  QUANTITY
004740*  IS NOW CHECKED POSITIVE BEFORE THE ITEM/INVENTORY LOOKUPS RUN.
004750 310-PRICE-ORDER-LINES.
004760     IF OT-LN-QUANTITY (LINE-IX) NOT > ZERO
004770         MOVE "ORDER LINE QUANTITY MUST BE POSITIVE"
004780             TO WK-REJECT-REASON
004790         MOVE "Y" TO TXN-REJECT-SW
004800     ELSE
004810     PERFORM 320-LOOKUP-ITEM-BY-NAME
004820     IF NOT ITEM-FOUND
004830         MOVE "ITEM NOT FOUND" TO WK-REJECT-REASON
004840         MOVE "Y" TO TXN-REJECT-SW
004850     ELSE
004860         PERFORM 330-LOOKUP-INVENTORY-LINE
004870         IF NOT INVLINE-FOUND
004880            OR INV-QUANTITY (INV-IX)
004890                  < OT-LN-QUANTITY (LINE-IX)
004900             MOVE "INSUFFICIENT INVENTORY" TO WK-REJECT-REASON
004910             MOVE "Y" TO TXN-REJECT-SW
004920         ELSE
004930             SUBTRACT OT-LN-QUANTITY (LINE-IX)
004940                 FROM INV-QUANTITY (INV-IX)
004950             MOVE OT-LN-QUANTITY (LINE-IX)  TO LK-QUANTITY
004960             MOVE IT-ITEM-PRICE (IT-IX)     TO LK-UNIT-PRICE
004970             CALL "EXTPRICE" USING EXTPRICE-LINKAGE
004980             ADD LK-EXTENDED-VALUE TO WK-SUBTOTAL.
004990
005000*-----------------------------------------------------------------
005010*  ORDER LINES CARRY THE ITEM NAME, NOT THE ITEM ID, SO PRICING
005020*  STARTS WITH A NAME LOOKUP AGAINST THE CATALOG TABLE.
005030 320-LOOKUP-ITEM-BY-NAME.
005040     MOVE "N" TO ITEM-FOUND-SW.
005050     SET IT-IX TO 1.
005060     SEARCH ALL ITEM-TABLE-ENTRY
005070         AT END
005080             MOVE "N" TO ITEM-FOUND-SW
005090         WHEN IT-ITEM-NAME (IT-IX)
005100                 = OT-LN-ITEM-NAME (LINE-IX)
005110             MOVE "Y" TO ITEM-FOUND-SW.
005120
005130*-----------------------------------------------------------------
005140*  NOT EVERY CATALOG ITEM HAS AN INVENTORY LINE - AN ITEM WITH
005150*  NONE ON FILE IS TREATED AS ZERO ON HAND BY 310-PRICE-ORDER-LINES.
005160 330-LOOKUP-INVENTORY-LINE.
005170     MOVE "N" TO INVLINE-FOUND-SW.
005180     SET INV-IX TO 1.
005190     PERFORM 335-SEARCH-INVENTORY-TABLE
005200         VARYING INV-IX FROM 1 BY 1
005210         UNTIL INV-IX > INVENT-TABLE-COUNT
005220            OR INVLINE-FOUND.
005230
005240*-----------------------------------------------------------------
005250*  INVENT-TABLE IS NOT KEYED - PLAIN SERIAL SCAN, ONE ENTRY AT
005260*  A TIME UNDER THE VARYING PERFORM ABOVE.
005270 335-SEARCH-INVENTORY-TABLE.
005280     IF INV-ITEM-ID (INV-IX) = IT-ITEM-ID (IT-IX)
005290         MOVE "Y" TO INVLINE-FOUND-SW.
005300
005310*-----------------------------------------------------------------
005320*  11/29/89 DKO  CR0266 - TAX IS ROUNDED, NOT TRUNCATED, PER
005330*  ACCOUNTING'S REQUEST; A TIP OF ZERO OR NON-NUMERIC IS TREATED
005340*  AS NO TIP RATHER THAN REJECTING THE ORDER.
005350 360-COMPUTE-ORDER-TAX.
005360     COMPUTE WK-TAX ROUNDED
005370             = WK-SUBTOTAL * SYS-TAX-RATE.
005380     IF OT-TIP NOT NUMERIC OR OT-TIP = ZERO
005390         MOVE ZERO TO OT-TIP.
005400     COMPUTE WK-TOTAL = WK-SUBTOTAL + WK-TAX + OT-TIP.
005410
005420*-----------------------------------------------------------------
005430*  APPEND A NEW "PLACED" ROW TO ORDER-TABLE - ORDERS ARE NEVER
005440*  DELETED FROM THE HISTORY MASTER, ONLY RE-STATUSED, SO THIS IS
005450*  THE ONLY PLACE THE TABLE EVER GROWS.
005460 380-BUILD-NEW-ORDER-ENTRY.
005470     ADD 1 TO ORDER-TABLE-COUNT.
005480     SET ORD-IX TO ORDER-TABLE-COUNT.
005490     ACCEPT WK-CURR-DATE-8 FROM DATE YYYYMMDD.
005500     ACCEPT WK-CURR-HH     FROM TIME.
005510     MOVE OT-ORDER-ID          TO OH-ORD-ID (ORD-IX).
005520     MOVE OT-CUSTOMER-ID       TO OH-CUSTOMER-ID (ORD-IX).
005530     MOVE "PLACED"             TO OH-STATUS (ORD-IX).
005540     MOVE WK-CURR-DATE-8       TO OH-CREATED-DATE (ORD-IX).
005550     ACCEPT OH-CREATED-TIME (ORD-IX) FROM TIME.
005560     MOVE OT-TIP               TO OH-TIP (ORD-IX).
005570     MOVE WK-SUBTOTAL          TO OH-SUBTOTAL (ORD-IX).
005580     MOVE WK-TAX               TO OH-TAX (ORD-IX).
005590     MOVE WK-TOTAL             TO OH-TOTAL (ORD-IX).
005600     MOVE OT-LINE-COUNT        TO OH-LINE-COUNT (ORD-IX).
005610     PERFORM 385-COPY-ORDER-LINES
005620         VARYING LINE-IX FROM 1 BY 1
005630         UNTIL LINE-IX > OT-LINE-COUNT.
005640
005650*-----------------------------------------------------------------
005660*  ONE PASS PER ORDER LINE - COPIES THE PRICED TRANSACTION LINE
005670*  DOWN INTO THE ORDER-HISTORY ENTRY BUILT ABOVE.
005680 385-COPY-ORDER-LINES.
005690     MOVE OT-ORDER-ID
005700         TO OH-LN-ORD-ID (ORD-IX LINE-IX).
005710     MOVE OT-LN-ITEM-NAME (LINE-IX)
005720         TO OH-LN-ITEM-NAME (ORD-IX LINE-IX).
005730     MOVE OT-LN-QUANTITY (LINE-IX)
005740         TO OH-LN-QTY (ORD-IX LINE-IX).
005750
005760*-----------------------------------------------------------------
005770* FULFILLORDER - BATCH FLOW STEP 2.  ONLY A PLACED ORDER MAY BE
005780* FULFILLED - AN ORDER ALREADY FULFILLED, PICKED-UP OR CANCELLED
005790* IS AN ILLEGAL STATUS TRANSITION AND IS REJECTED.
005800*-----------------------------------------------------------------
005810 300-PROCESS-FULFILL-TXN.
005820     PERFORM 340-LOOKUP-ORDER-BY-ID.
005830     IF NOT ORDER-FOUND
005840         MOVE "ORDER NOT FOUND" TO WK-REJECT-REASON
005850         PERFORM 300-REJECT-ORDER-TXN
005860     ELSE
005870         IF OH-STAT-PLACED (ORD-IX)
005880             MOVE "FULFILLED" TO OH-STATUS (ORD-IX)
005890         ELSE
005900             MOVE "ILLEGAL STATUS TRANSITION" TO WK-REJECT-REASON
005910             PERFORM 300-REJECT-ORDER-TXN.
005920
005930*-----------------------------------------------------------------
005940* CANCELORDER - BATCH FLOW STEP 3.  ONLY A PLACED ORDER MAY BE
005950* CANCELLED; CANCELLING RESTORES EVERY LINE'S QUANTITY BACK TO
005960* INVENTORY BEFORE THE STATUS IS CHANGED.
005970*-----------------------------------------------------------------
005980 300-PROCESS-CANCEL-TXN.
005990     PERFORM 340-LOOKUP-ORDER-BY-ID.
006000     IF NOT ORDER-FOUND
006010         MOVE "ORDER NOT FOUND" TO WK-REJECT-REASON
006020         PERFORM 300-REJECT-ORDER-TXN
006030     ELSE
006040         IF OH-STAT-PLACED (ORD-IX)
006050             PERFORM 370-RESTORE-INVENTORY-LINES
006060                 VARYING LINE-IX FROM 1 BY 1
006070                 UNTIL LINE-IX > OH-LINE-COUNT (ORD-IX)
006080                    OR TXN-REJECTED
006090             IF NOT TXN-REJECTED
006100                 MOVE "CANCELLED" TO OH-STATUS (ORD-IX)
006110             ELSE
006120                 PERFORM 300-REJECT-ORDER-TXN
006130         ELSE
006140             MOVE "ILLEGAL STATUS TRANSITION" TO WK-REJECT-REASON
006150             PERFORM 300-REJECT-ORDER-TXN.
006160
006170*-----------------------------------------------------------------
006180*  CR0158 - CANCELLING A PLACED ORDER MUST GIVE BACK EVERY UNIT
006190*  IT TOOK OUT OF INVENTORY.  OT-LN-ITEM-NAME (1) IS BORROWED AS
006200*  SCRATCH SPACE FOR THE LOOKUP SINCE THE INBOUND CANCEL
006210*  TRANSACTION CARRIES NO LINE DETAIL OF ITS OWN.
006220 370-RESTORE-INVENTORY-LINES.
006230     MOVE OH-LN-ITEM-NAME (ORD-IX LINE-IX) TO OT-LN-ITEM-NAME (1).
006240     PERFORM 320-RESTORE-LOOKUP-ITEM.
006250     IF NOT ITEM-FOUND
006260         MOVE "ITEM NO LONGER IN CATALOG" TO WK-REJECT-REASON
006270         MOVE "Y" TO TXN-REJECT-SW
006280     ELSE
006290         PERFORM 330-RESTORE-LOOKUP-INVLINE
006300         IF NOT INVLINE-FOUND
006310             MOVE "ITEM NO LONGER IN CATALOG" TO WK-REJECT-REASON
006320             MOVE "Y" TO TXN-REJECT-SW
006330         ELSE
006340             ADD OH-LN-QTY (ORD-IX LINE-IX)
006350                 TO INV-QUANTITY (INV-IX).
006360
006370*-----------------------------------------------------------------
006380*  SAME SEARCH ALL AS 320-LOOKUP-ITEM-BY-NAME, BUT AGAINST THE
006390*  BORROWED SCRATCH SLOT OT-LN-ITEM-NAME (1) SET UP BY THE CALLER.
006400 320-RESTORE-LOOKUP-ITEM.
006410     MOVE "N" TO ITEM-FOUND-SW.
006420     SET IT-IX TO 1.
006430     SEARCH ALL ITEM-TABLE-ENTRY
006440         AT END
006450             MOVE "N" TO ITEM-FOUND-SW
006460         WHEN IT-ITEM-NAME (IT-IX) = OT-LN-ITEM-NAME (1)
006470             MOVE "Y" TO ITEM-FOUND-SW.
006480
006490*-----------------------------------------------------------------
006500*  REUSES 335-SEARCH-INVENTORY-TABLE, KEYED HERE OFF THE ITEM
006510*  JUST FOUND BY 320-RESTORE-LOOKUP-ITEM ABOVE.
006520 330-RESTORE-LOOKUP-INVLINE.
006530     MOVE "N" TO INVLINE-FOUND-SW.
006540     PERFORM 335-SEARCH-INVENTORY-TABLE
006550         VARYING INV-IX FROM 1 BY 1
006560         UNTIL INV-IX > INVENT-TABLE-COUNT
006570            OR INVLINE-FOUND.
006580
006590*-----------------------------------------------------------------
006600* PICKUPORDER - BATCH FLOW STEP 4.  ONLY A FULFILLED ORDER MAY
006610* BE PICKED UP - THIS IS THE LAST LEGAL STATUS TRANSITION.
006620*-----------------------------------------------------------------
006630 300-PROCESS-PICKUP-TXN.
006640     PERFORM 340-LOOKUP-ORDER-BY-ID.
006650     IF NOT ORDER-FOUND
006660         MOVE "ORDER NOT FOUND" TO WK-REJECT-REASON
006670         PERFORM 300-REJECT-ORDER-TXN
006680     ELSE
006690         IF OH-STAT-FULFILLED (ORD-IX)
006700             MOVE "PICKED-UP" TO OH-STATUS (ORD-IX)
006710         ELSE
006720             MOVE "ILLEGAL STATUS TRANSITION" TO WK-REJECT-REASON
006730             PERFORM 300-REJECT-ORDER-TXN.
006740
006750*-----------------------------------------------------------------
006760*  ORDER-TABLE HAS NO KEYED ACCESS - IT IS A SERIAL SCAN, SAME AS
006770*  THE INVENTORY TABLE, SINCE ORDER-ID IS NOT THE LOAD ORDER.
006780 340-LOOKUP-ORDER-BY-ID.
006790     MOVE "N" TO ORDER-FOUND-SW.
006800     PERFORM 345-SEARCH-ORDER-TABLE
006810         VARYING ORD-IX FROM 1 BY 1
006820         UNTIL ORD-IX > ORDER-TABLE-COUNT
006830            OR ORDER-FOUND.
006840
006850*-----------------------------------------------------------------
006860 345-SEARCH-ORDER-TABLE.
006870     IF OH-ORD-ID (ORD-IX) = OT-ORDER-ID
006880         MOVE "Y" TO ORDER-FOUND-SW.
006890
006900*-----------------------------------------------------------------
006910*  06/30/93 MJV  CR0421 - COMMON REJECT PATH FOR ALL FOUR
006920*  TRANSACTION TYPES SO THE ERROR FILE LAYOUT NEVER DRIFTS.
006930 300-REJECT-ORDER-TXN.
006940     ADD 1 TO ORDERS-REJECT-CNT.
006950     MOVE OT-ORDER-ID    TO OE-ORDER-ID.
006960     MOVE OT-TXN-CODE    TO OE-TXN-CODE.
006970     MOVE WK-REJECT-REASON TO OE-REASON.
006980     WRITE ORDERR-RECORD.
006990
007000*-----------------------------------------------------------------
007010* TABLE LOADS - CATALOG, INVENTORY, ORDER-HISTORY, TAX RATE.
007020* EACH FOLLOWS THE SAME READ/STORE/READ-AGAIN SHAPE SO THE FOUR
007030* LOADS CAN BE MAINTAINED TOGETHER.
007040*-----------------------------------------------------------------
007050 400-LOAD-ITEM-TABLE.
007060     MOVE ZERO TO ITEM-TABLE-COUNT.
007070     PERFORM 410-READ-ITEM-FILE.
007080     PERFORM 420-STORE-ITEM-ENTRY UNTIL ITEM-EOF.
007090
007100*-----------------------------------------------------------------
007110 410-READ-ITEM-FILE.
007120     READ ITEM-FILE
007130         AT END      MOVE "Y" TO ITEM-EOF-SW
007140         NOT AT END  ADD 1 TO ITEM-TABLE-COUNT.
007150
007160*-----------------------------------------------------------------
007170*  08/14/91 MJV  CR0355 - CATMAINT KEEPS ITEM-FILE IN ITEM-NAME
007180*  ORDER ON DISK SO THIS LOAD CAN FEED SEARCH ALL DIRECTLY - IF
007190*  THAT ORDERING IS EVER LOST, SEARCH ALL RESULTS ARE UNDEFINED.
007200 420-STORE-ITEM-ENTRY.
007210     SET IT-IX TO ITEM-TABLE-COUNT.
007220     MOVE IT-ITEM-ID-IN   TO IT-ITEM-ID (IT-IX).
007230     MOVE IT-ITEM-NAME-IN TO IT-ITEM-NAME (IT-IX).
007240     MOVE IT-ITEM-DESC-IN TO IT-ITEM-DESC (IT-IX).
007250     MOVE IT-ITEM-PRICE-IN TO IT-ITEM-PRICE (IT-IX).
007260     PERFORM 410-READ-ITEM-FILE.
007270
007280*-----------------------------------------------------------------
007290 400-LOAD-INVENTORY-TABLE.
007300     MOVE ZERO TO INVENT-TABLE-COUNT.
007310     PERFORM 430-READ-INVENT-FILE.
007320     PERFORM 440-STORE-INVENT-ENTRY UNTIL INVENT-EOF.
007330
007340*-----------------------------------------------------------------
007350 430-READ-INVENT-FILE.
007360     READ INVENT-FILE-IN
007370         AT END      MOVE "Y" TO INVENT-EOF-SW
007380         NOT AT END  ADD 1 TO INVENT-TABLE-COUNT.
007390
007400*-----------------------------------------------------------------
007410 440-STORE-INVENT-ENTRY.
007420     SET INV-IX TO INVENT-TABLE-COUNT.
007430     MOVE INV-ITEM-ID-IN   TO INV-ITEM-ID (INV-IX).
007440     MOVE INV-ITEM-NAME-IN TO INV-ITEM-NAME (INV-IX).
007450     MOVE INV-QUANTITY-IN  TO INV-QUANTITY (INV-IX).
007460     PERFORM 430-READ-INVENT-FILE.
007470
007480*-----------------------------------------------------------------
007490*  01/22/92 MJV  CR0388 - ORDER-HISTORY BECAME A FULL SNAPSHOT
007500*  MASTER WITH THIS CHANGE; EVERY ORDER ON FILE, OPEN OR CLOSED,
007510*  IS LOADED SO PLACE/FULFILL/CANCEL/PICKUP CAN ALL FIND IT.
007520 400-LOAD-ORDER-TABLE.
007530     MOVE ZERO TO ORDER-TABLE-COUNT.
007540     PERFORM 450-READ-ORDHIST-FILE.
007550     PERFORM 460-STORE-ORDER-ENTRY UNTIL ORDHIST-EOF.
007560
007570*-----------------------------------------------------------------
007580 450-READ-ORDHIST-FILE.
007590     READ ORDHIST-FILE-IN
007600         AT END      MOVE "Y" TO ORDHIST-EOF-SW
007610         NOT AT END  ADD 1 TO ORDER-TABLE-COUNT.
007620
007630*-----------------------------------------------------------------
007640 460-STORE-ORDER-ENTRY.
007650     SET ORD-IX TO ORDER-TABLE-COUNT.
007660     MOVE OH-ORD-ID-IN         TO OH-ORD-ID (ORD-IX).
007670     MOVE OH-CUSTOMER-ID-IN    TO OH-CUSTOMER-ID (ORD-IX).
007680     MOVE OH-STATUS-IN         TO OH-STATUS (ORD-IX).
007690     MOVE OH-CREATED-DATE-IN   TO OH-CREATED-DATE (ORD-IX).
007700     MOVE OH-CREATED-TIME-IN   TO OH-CREATED-TIME (ORD-IX).
007710     MOVE OH-TIP-IN            TO OH-TIP (ORD-IX).
007720     MOVE OH-SUBTOTAL-IN       TO OH-SUBTOTAL (ORD-IX).
007730     MOVE OH-TAX-IN            TO OH-TAX (ORD-IX).
007740     MOVE OH-TOTAL-IN          TO OH-TOTAL (ORD-IX).
007750     MOVE OH-LINE-COUNT-IN     TO OH-LINE-COUNT (ORD-IX).
007760     PERFORM 465-COPY-STORED-LINES
007770         VARYING LINE-IX FROM 1 BY 1
007780         UNTIL LINE-IX > OH-LINE-COUNT-IN.
007790     PERFORM 450-READ-ORDHIST-FILE.
007800
007810*-----------------------------------------------------------------
007820*  COPIES ONE STORED ORDER LINE FROM THE INBOUND MASTER RECORD
007830*  INTO THE MATCHING SLOT OF THE IN-STORAGE ORDER-TABLE ENTRY.
007840 465-COPY-STORED-LINES.
007850     MOVE OH-LN-ORD-ID-IN (LINE-IX)
007860         TO OH-LN-ORD-ID (ORD-IX LINE-IX).
007870     MOVE OH-LN-ITEM-NAME-IN (LINE-IX)
007880         TO OH-LN-ITEM-NAME (ORD-IX LINE-IX).
007890     MOVE OH-LN-QTY-IN (LINE-IX)
007900         TO OH-LN-QTY (ORD-IX LINE-IX).
007910
007920*-----------------------------------------------------------------
007930*  SINGLE-RECORD FILE - AN EMPTY TAX-RATE FILE MEANS CATMAINT
007940*  HAS NEVER SET A RATE, SO THE RUN CANNOT CONTINUE.
007950 400-LOAD-TAX-RATE.
007960     READ TAXRATE-FILE
007970         AT END
007980             DISPLAY "ORDPROC - NO TAX RATE ON FILE"
007990             STOP RUN.
008000     MOVE TAX-ID-IN     TO TAX-ID.
008010     MOVE TAX-RATE-IN   TO SYS-TAX-RATE.
008020
008030*-----------------------------------------------------------------
008040*  DRIVES THE MAIN PROCESSING LOOP - CALLED ONCE AT STARTUP AND
008050*  AGAIN AT THE END OF EVERY 200-PROCEED-ORDER-PROCESS CYCLE.
008060 300-READ-ORDTXN-FILE.
008070     READ ORDTXN-FILE
008080         AT END MOVE "Y" TO ORDTXN-EOF-SW.
008090
008100*-----------------------------------------------------------------
008110* SNAPSHOT-REPLACE WRITERS.  BOTH FILES ARE FULLY REWRITTEN FROM
008120* THEIR IN-STORAGE TABLES RATHER THAN UPDATED IN PLACE, SINCE
008130* BOTH ARE LINE SEQUENTIAL AND CANNOT BE REWRITTEN MID-FILE.
008140*-----------------------------------------------------------------
008150 400-REWRITE-INVENTORY-FILE.
008160     OPEN OUTPUT INVENT-FILE-OUT.
008170     PERFORM 470-WRITE-INVENT-ENTRY
008180         VARYING INV-IX FROM 1 BY 1
008190         UNTIL INV-IX > INVENT-TABLE-COUNT.
008200     CLOSE INVENT-FILE-OUT.
008210
008220*-----------------------------------------------------------------
008230*  ONE ROW PER INVENTORY LINE, WHETHER OR NOT IT CHANGED THIS RUN.
008240 470-WRITE-INVENT-ENTRY.
008250     MOVE INV-ITEM-ID (INV-IX)   TO INV-ITEM-ID-OUT.
008260     MOVE INV-ITEM-NAME (INV-IX) TO INV-ITEM-NAME-OUT.
008270     MOVE INV-QUANTITY (INV-IX)  TO INV-QUANTITY-OUT.
008280     WRITE INVENT-RECORD-OUT.
008290
008300*-----------------------------------------------------------------
008310 400-REWRITE-ORDER-HISTORY-FILE.
008320     OPEN OUTPUT ORDHIST-FILE-OUT.
008330     PERFORM 480-WRITE-ORDER-ENTRY
008340         VARYING ORD-IX FROM 1 BY 1
008350         UNTIL ORD-IX > ORDER-TABLE-COUNT.
008360     CLOSE ORDHIST-FILE-OUT.
008370
008380*-----------------------------------------------------------------
008390*  WRITES BACK ONE ORDER-HISTORY ROW, WHATEVER ITS STATUS -
008400*  PLACED, FULFILLED, PICKED-UP OR CANCELLED ALL FLOW THROUGH
008410*  HERE SO THE MASTER STAYS A COMPLETE HISTORY, NOT JUST OPEN
008420*  ORDERS.
008430 480-WRITE-ORDER-ENTRY.
008440     MOVE OH-ORD-ID (ORD-IX)       TO OH-ORD-ID-OUT.
008450     MOVE OH-CUSTOMER-ID (ORD-IX)  TO OH-CUSTOMER-ID-OUT.
008460     MOVE OH-STATUS (ORD-IX)       TO OH-STATUS-OUT.
008470     MOVE OH-CREATED-DATE (ORD-IX) TO OH-CREATED-DATE-OUT.
008480     MOVE OH-CREATED-TIME (ORD-IX) TO OH-CREATED-TIME-OUT.
008490     MOVE OH-TIP (ORD-IX)          TO OH-TIP-OUT.
008500     MOVE OH-SUBTOTAL (ORD-IX)     TO OH-SUBTOTAL-OUT.
008510     MOVE OH-TAX (ORD-IX)          TO OH-TAX-OUT.
008520     MOVE OH-TOTAL (ORD-IX)        TO OH-TOTAL-OUT.
008530     MOVE OH-LINE-COUNT (ORD-IX)   TO OH-LINE-COUNT-OUT.
008540     PERFORM 485-WRITE-STORED-LINES
008550         VARYING LINE-IX FROM 1 BY 1
008560         UNTIL LINE-IX > OH-LINE-COUNT (ORD-IX).
008570     WRITE ORDHIST-RECORD-OUT.
008580
008590*-----------------------------------------------------------------
008600*  UNLOADS ONE ORDER LINE FROM ORDER-TABLE INTO THE OUTBOUND
008610*  RECORD'S OCCURS SLOT AHEAD OF THE WRITE ABOVE IN 480.
008620 485-WRITE-STORED-LINES.
008630     MOVE OH-LN-ORD-ID (ORD-IX LINE-IX)
008640         TO OH-LN-ORD-ID-OUT (LINE-IX).
008650     MOVE OH-LN-ITEM-NAME (ORD-IX LINE-IX)
008660         TO OH-LN-ITEM-NAME-OUT (LINE-IX).
008670     MOVE OH-LN-QTY (ORD-IX LINE-IX)
008680         TO OH-LN-QTY-OUT (LINE-IX).
