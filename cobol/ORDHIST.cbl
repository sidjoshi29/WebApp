000100******************************************************************
000110*                                                                *
000120*   PROGRAM      ORDHIST                                        *
000130*   SYSTEM       WOLF CAFE ORDER AND INVENTORY BATCH SYSTEM      *
000140*   FUNCTION     PRINT THE ORDER HISTORY REPORT - ONE LINE PER   *
000150*                PICKED-UP ORDER, OPTIONALLY FILTERED TO ORDERS  *
000160*                CONTAINING ONE MENU ITEM, WITH A FINAL COUNT    *
000170*                AND DOLLAR TOTAL LINE FOR THE SHIFT SUPERVISOR. *
000180*                                                                *
000190******************************************************************
000200 IDENTIFICATION              DIVISION.
000210*-----------------------------------------------------------------
000220 PROGRAM-ID.                 ORDHIST.
000230 AUTHOR.                     C R PATEL.
000240 INSTALLATION.               WOLF CAFE DINING SVCS - DATA PROC.
000250 DATE-WRITTEN.               JUNE 30 1993.
000260 DATE-COMPILED.
000270 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
000280*-----------------------------------------------------------------
000290*  CHANGE ACTIVITY
000300*-----------------------------------------------------------------
000310* 06/30/93 CRP  CR0421 INITIAL RELEASE - ALL PICKED-UP ORDERS.
000320* 03/11/94 CRP  CR0459 ADD OPTIONAL ITEM-NAME FILTER CARD.
000330* 10/05/95 CRP  CR0502 RAISE ORDER LINE MAX TO 12 ITEMS.
000340* 04/19/96 CRP  CR0533 ADD SUM-OF-TOTAL-PRICE TO FOOTER LINE.
000350* 12/02/97 CRP  CR0561 REVIEWED FOR CATALOG TABLE EXPANSION - N/A.
000360* 09/09/98 CRP  Y2K004 EXPAND CREATED-DATE HEADING TO CCYYMMDD.
000370* 01/14/99 CRP  Y2K011 VERIFIED CENTURY WINDOW ON DATE FIELDS.
000380* 05/03/00 LMS  CR0602 ADD FILE STATUS CHECKS ON EVERY OPEN.
000390* 11/18/02 LMS  CR0640 REVIEWED FOR COPYBOOK CONVERSION - NONE USED.
000400* 07/09/04 LMS  HD2201 CUSTOMER ID WIDENED TO 9 DIGITS.
000410* 03/14/05 LMS  CR0688 WIDEN PRINT LINE DETAIL RECORDS TO FULL 133
000420*                      BYTES.
000430* 09/02/07 TAK  CR0715 REVIEWED FOR TAX-RATE PRECISION CHANGE - N/A.
000440* 02/03/09 TAK  CR0742 CONFIRM PAGE-SKIP THRESHOLD STILL MATCHES
000450*                      FORM STOCK.
000460* 11/03/11 TAK  CR0774 DROPPED COMP-3 THROUGHOUT - THIS SHOP KEEPS
000470*                      MONEY FIELDS ZONED, NOT PACKED.  CORRECTED
000480*                      THE ACCUMULATORS-R REDEFINES WIDTH TO MATCH.
000490* 11/10/11 TAK  CR0781 MOVED THE ORDER RUN COUNTERS OUT TO STANDALONE
000500*                      77-LEVELS - THEY WERE NEVER PART OF A LARGER
000510*                      RECORD TO BEGIN WITH.
000520*-----------------------------------------------------------------
000530******************************************************************
000540 ENVIRONMENT                 DIVISION.
000550*-----------------------------------------------------------------
000560 CONFIGURATION               SECTION.
000570 SOURCE-COMPUTER.            IBM-370.
000580 OBJECT-COMPUTER.            IBM-370.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610*-----------------------------------------------------------------
000620 INPUT-OUTPUT                SECTION.
000630 FILE-CONTROL.
000640     SELECT  ORDHIST-FILE-IN
000650             ASSIGN TO ORDHMSTR
000660             ORGANIZATION IS LINE SEQUENTIAL
000670             FILE STATUS IS ORDHIST-STAT.
000680
000690     SELECT  FILTER-CARD-FILE
000700             ASSIGN TO HISTPARM
000710             ORGANIZATION IS LINE SEQUENTIAL
000720             FILE STATUS IS FILTER-STAT.
000730
000740     SELECT  ORDHIST-REPORT-OUT
000750             ASSIGN TO ORDHRPT
000760             ORGANIZATION IS LINE SEQUENTIAL
000770             FILE STATUS IS REPORT-STAT.
000780******************************************************************
000790 DATA                        DIVISION.
000800*-----------------------------------------------------------------
000810 FILE                        SECTION.
000820 FD  ORDHIST-FILE-IN
000830     RECORD CONTAINS 745 CHARACTERS
000840     DATA RECORD IS ORDHIST-RECORD-IN.
000850 01  ORDHIST-RECORD-IN.
000860     05  OH-ORD-ID-IN        PIC 9(09).
000870     05  OH-CUSTOMER-ID-IN   PIC 9(09).
000880     05  OH-STATUS-IN        PIC X(09).
000890         88  OH-STAT-PICKED-UP-IN  VALUE "PICKED-UP".
000900     05  OH-CREATED-DATE-IN  PIC 9(08).
000910     05  OH-CREATED-TIME-IN  PIC 9(06).
000920     05  OH-TIP-IN           PIC 9(5)V9(2).
000930     05  OH-SUBTOTAL-IN      PIC 9(7)V9(2).
000940     05  OH-TAX-IN           PIC 9(7)V9(2).
000950     05  OH-TOTAL-IN         PIC 9(7)V9(2).
000960     05  OH-LINE-COUNT-IN    PIC 9(03).
000970     05  FILLER              PIC X(19).
000980     05  OH-LINE-ENT-IN OCCURS 12 TIMES.
000990         10  OH-LN-ORD-ID-IN     PIC 9(09).
001000         10  OH-LN-ITEM-NAME-IN  PIC X(40).
001010         10  OH-LN-QTY-IN        PIC 9(05).
001020
001030 FD  FILTER-CARD-FILE
001040     RECORD CONTAINS 40 CHARACTERS
001050     DATA RECORD IS FILTER-CARD-RECORD.
001060 01  FILTER-CARD-RECORD.
001070     05  FC-ITEM-NAME        PIC X(40).
001080
001090 FD  ORDHIST-REPORT-OUT
001100     RECORD CONTAINS 133 CHARACTERS
001110     DATA RECORD IS ORDHIST-REPORT-LINE.
001120 01  ORDHIST-REPORT-LINE     PIC X(133).
001130*-----------------------------------------------------------------
001140 WORKING-STORAGE             SECTION.
001150*-----------------------------------------------------------------
001160*  Title line for the top of each printed page.
001170 01  ORDHIST-TITLE.
001180     05  FILLER              PIC X(01) VALUE SPACES.
001190     05  FILLER              PIC X(35) VALUE
001200         "WOLF CAFE - ORDER HISTORY REPORT".
001210     05  FILLER              PIC X(15) VALUE "RUN DATE ".
001220     05  RPT-RUN-DATE        PIC 9(08).
001230     05  FILLER              PIC X(74) VALUE SPACES.
001240
001250*  Column heading line printed after title and each pageskip.
001260 01  ORDHIST-HEADER.
001270     05  FILLER              PIC X(01) VALUE SPACES.
001280     05  FILLER              PIC X(10) VALUE "ORDER ID".
001290     05  FILLER              PIC X(12) VALUE "CUSTOMER ID".
001300     05  FILLER              PIC X(11) VALUE "CREATED".
001310     05  FILLER              PIC X(41) VALUE "ITEM NAME".
001320     05  FILLER              PIC X(09) VALUE "QUANTITY".
001330     05  FILLER              PIC X(12) VALUE "TOTAL PRICE".
001340     05  FILLER              PIC X(37) VALUE SPACES.
001350
001360*  One line per order header - printed once, at the top of the
001370*  group of item lines that follow it.
001380 01  ORDHIST-HDR-DETAIL.
001390     05  FILLER              PIC X(01) VALUE SPACES.
001400     05  HD-ORDER-ID-O       PIC 9(09).
001410     05  FILLER              PIC X(02) VALUE SPACES.
001420     05  HD-CUSTOMER-ID-O    PIC 9(09).
001430     05  FILLER              PIC X(02) VALUE SPACES.
001440     05  HD-CREATED-DATE-O   PIC 9(08).
001450     05  FILLER              PIC X(03) VALUE SPACES.
001460     05  HD-ITEM-NAME-O      PIC X(40).
001470     05  FILLER              PIC X(01) VALUE SPACES.
001480     05  HD-QUANTITY-O       PIC ZZZZ9.
001490     05  FILLER              PIC X(04) VALUE SPACES.
001500     05  HD-TOTAL-PRICE-O    PIC ZZZZZZ9.99.
001510     05  FILLER              PIC X(39) VALUE SPACES.
001520
001530*  Continuation line for the second and later items on an order.
001540 01  ORDHIST-LINE-DETAIL.
001550     05  FILLER              PIC X(35) VALUE SPACES.
001560     05  LN-ITEM-NAME-O      PIC X(40).
001570     05  FILLER              PIC X(01) VALUE SPACES.
001580     05  LN-QUANTITY-O       PIC ZZZZ9.
001590     05  FILLER              PIC X(52) VALUE SPACES.
001600
001610*  Final total line - count of orders and dollar total of the
001620*  orders included in this run's filtered report.
001630 01  ORDHIST-TOTAL.
001640     05  FILLER              PIC X(01) VALUE SPACES.
001650     05  FILLER              PIC X(20) VALUE "COUNT OF ORDERS".
001660     05  TL-ORDER-COUNT-O    PIC ZZZZ9.
001670     05  FILLER              PIC X(05) VALUE SPACES.
001680     05  FILLER              PIC X(20) VALUE "SUM OF TOTAL PRICE".
001690     05  TL-TOTAL-PRICE-O    PIC ZZ,ZZZ,ZZ9.99.
001700     05  FILLER              PIC X(69) VALUE SPACES.
001710
001720 01  SWITCHES-AND-COUNTERS.
001730     05  ORDHIST-EOF-SW      PIC X(01) VALUE "N".
001740         88  ORDHIST-EOF               VALUE "Y".
001750     05  FILTER-EOF-SW       PIC X(01) VALUE "N".
001760         88  FILTER-EOF                VALUE "Y".
001770     05  FILTER-ACTIVE-SW    PIC X(01) VALUE "N".
001780         88  FILTER-ACTIVE             VALUE "Y".
001790     05  ITEM-MATCH-SW       PIC X(01) VALUE "N".
001800         88  ITEM-MATCH                VALUE "Y".
001810     05  LINE-CNT            PIC S9(4) COMP VALUE ZERO.
001820     05  RPT-LINE-IX         PIC S9(4) COMP.
001830     05  FILLER              PIC X(01).
001840
001850*    CR0781 - RUN COUNTERS PULLED OUT AS STANDALONE 77-LEVELS - THESE
001860*    TWO ARE NOT PART OF ANY LARGER RECORD, JUST THE RUN'S TALLY.
001870 77  ORDERS-READ-CNT          PIC S9(7) COMP VALUE ZERO.
001880 77  ORDERS-PRINTED-CNT       PIC S9(7) COMP VALUE ZERO.
001890
001900 01  ACCUMULATORS.
001910     05  RPT-TOTAL-PRICE     PIC 9(9)V9(2) VALUE ZERO.
001920     05  FILLER              PIC X(01).
001930
001940 01  ACCUMULATORS-R REDEFINES ACCUMULATORS.
001950     05  RPT-TOTAL-PRICE-R   PIC X(11).
001960     05  FILLER              PIC X(01).
001970
001980 01  FILE-STATUS-FIELDS.
001990     05  ORDHIST-STAT        PIC X(02).
002000     05  FILTER-STAT         PIC X(02).
002010     05  REPORT-STAT         PIC X(02).
002020     05  FILLER              PIC X(01).
002030
002040 01  WK-FILTER-NAME          PIC X(40) VALUE SPACES.
002050
002060 01  WK-DATE-TIME-AREA.
002070     05  WK-CURRENT-DATE     PIC 9(08).
002080     05  WK-CURRENT-TIME     PIC 9(06).
002090     05  FILLER              PIC X(01).
002100
002110 01  WK-DATE-TIME-AREA-R REDEFINES WK-DATE-TIME-AREA.
002120     05  WK-CURRENT-DATE-R   PIC X(08).
002130     05  WK-CURRENT-TIME-R   PIC X(06).
002140     05  FILLER              PIC X(01).
002150
002160 01  ORDHIST-REPORT-LINE-R REDEFINES ORDHIST-TOTAL.
002170     05  FILLER              PIC X(133).
002180******************************************************************
002190 PROCEDURE                   DIVISION.
002200*-----------------------------------------------------------------
002210*  MAIN LINE.
002220*-----------------------------------------------------------------
002230 100-PRINT-ORDER-HISTORY.
002240     PERFORM 200-INITIATE-ORDER-HISTORY.
002250     PERFORM 200-PROCEED-ORDER-HISTORY
002260         UNTIL ORDHIST-EOF.
002270     PERFORM 200-TERMINATE-ORDER-HISTORY.
002280     STOP RUN.
002290
002300*-----------------------------------------------------------------
002310*  03/11/94 CRP  CR0459 - THE FILTER CARD FILE MAY BE EMPTY, IN
002320*  WHICH CASE EVERY PICKED-UP ORDER IS REPORTED UNFILTERED.
002330*-----------------------------------------------------------------
002340 200-INITIATE-ORDER-HISTORY.
002350     PERFORM 210-OPEN-REPORT-FILES.
002360     PERFORM 220-READ-FILTER-CARD.
002370     PERFORM 400-PRINT-REPORT-TITLE.
002380     PERFORM 400-PRINT-REPORT-HEADER.
002390     PERFORM 300-READ-ORDHIST-FILE.
002400
002410*-----------------------------------------------------------------
002420 210-OPEN-REPORT-FILES.
002430     OPEN    INPUT   ORDHIST-FILE-IN
002440             INPUT   FILTER-CARD-FILE
002450             OUTPUT  ORDHIST-REPORT-OUT.
002460     IF ORDHIST-STAT NOT = "00"
002470         DISPLAY "ORDHIST - ORDHMSTR OPEN ERROR " ORDHIST-STAT
002480         STOP RUN.
002490
002500*-----------------------------------------------------------------
002510 220-READ-FILTER-CARD.
002520     READ FILTER-CARD-FILE
002530         AT END      MOVE "N" TO FILTER-ACTIVE-SW
002540         NOT AT END  MOVE "Y" TO FILTER-ACTIVE-SW
002550                     MOVE FC-ITEM-NAME TO WK-FILTER-NAME.
002560
002570*-----------------------------------------------------------------
002580*  ONLY PICKED-UP ORDERS, AND ONLY THOSE MATCHING THE FILTER
002590*  CARD WHEN ONE WAS SUPPLIED, ARE COUNTED AND PRINTED.
002600*-----------------------------------------------------------------
002610 200-PROCEED-ORDER-HISTORY.
002620     IF OH-STAT-PICKED-UP-IN
002630         PERFORM 300-TEST-ITEM-FILTER
002640         EVALUATE TRUE
002650             WHEN FILTER-ACTIVE AND ITEM-MATCH
002660                 PERFORM 300-PROCESS-ORDER-HEADER
002670             WHEN NOT FILTER-ACTIVE
002680                 PERFORM 300-PROCESS-ORDER-HEADER
002690         END-EVALUATE.
002700     PERFORM 300-READ-ORDHIST-FILE.
002710
002720*-----------------------------------------------------------------
002730 200-TERMINATE-ORDER-HISTORY.
002740     PERFORM 300-PRINT-REPORT-TOTAL.
002750     CLOSE   ORDHIST-FILE-IN
002760             FILTER-CARD-FILE
002770             ORDHIST-REPORT-OUT.
002780     DISPLAY "ORDHIST - ORDERS READ    " ORDERS-READ-CNT.
002790     DISPLAY "ORDHIST - ORDERS PRINTED " ORDERS-PRINTED-CNT.
002800
002810*-----------------------------------------------------------------
002820 300-READ-ORDHIST-FILE.
002830     READ ORDHIST-FILE-IN
002840         AT END      MOVE "Y" TO ORDHIST-EOF-SW
002850         NOT AT END  ADD 1 TO ORDERS-READ-CNT.
002860
002870*-----------------------------------------------------------------
002880 300-TEST-ITEM-FILTER.
002890     MOVE "N" TO ITEM-MATCH-SW.
002900     MOVE 1 TO RPT-LINE-IX.
002910     PERFORM 310-TEST-ONE-LINE-NAME
002920         UNTIL RPT-LINE-IX > OH-LINE-COUNT-IN
002930            OR ITEM-MATCH.
002940
002950*-----------------------------------------------------------------
002960 310-TEST-ONE-LINE-NAME.
002970     IF OH-LN-ITEM-NAME-IN (RPT-LINE-IX) = WK-FILTER-NAME
002980         MOVE "Y" TO ITEM-MATCH-SW
002990     ELSE
003000         ADD 1 TO RPT-LINE-IX.
003010
003020*-----------------------------------------------------------------
003030*  CONTROL BREAK ON ORDER ID - ONE HEADER LINE, THEN ONE LINE
003040*  PER ADDITIONAL ITEM BEYOND THE FIRST.
003050*-----------------------------------------------------------------
003060 300-PROCESS-ORDER-HEADER.
003070     ADD 1 TO ORDERS-PRINTED-CNT.
003080     ADD OH-TOTAL-IN TO RPT-TOTAL-PRICE.
003090     IF LINE-CNT > 50
003100         PERFORM 400-REPORT-PAGESKIP.
003110     MOVE OH-ORD-ID-IN         TO HD-ORDER-ID-O.
003120     MOVE OH-CUSTOMER-ID-IN    TO HD-CUSTOMER-ID-O.
003130     MOVE OH-CREATED-DATE-IN   TO HD-CREATED-DATE-O.
003140     MOVE OH-LN-ITEM-NAME-IN (1) TO HD-ITEM-NAME-O.
003150     MOVE OH-LN-QTY-IN (1)     TO HD-QUANTITY-O.
003160     MOVE OH-TOTAL-IN          TO HD-TOTAL-PRICE-O.
003170     WRITE ORDHIST-REPORT-LINE FROM ORDHIST-HDR-DETAIL.
003180     ADD 1 TO LINE-CNT.
003190     PERFORM 300-PRINT-ORDER-DETAIL-LINES
003200         VARYING RPT-LINE-IX FROM 2 BY 1
003210         UNTIL RPT-LINE-IX > OH-LINE-COUNT-IN.
003220
003230*-----------------------------------------------------------------
003240 300-PRINT-ORDER-DETAIL-LINES.
003250     MOVE OH-LN-ITEM-NAME-IN (RPT-LINE-IX) TO LN-ITEM-NAME-O.
003260     MOVE OH-LN-QTY-IN (RPT-LINE-IX)       TO LN-QUANTITY-O.
003270     WRITE ORDHIST-REPORT-LINE FROM ORDHIST-LINE-DETAIL.
003280     ADD 1 TO LINE-CNT.
003290
003300*-----------------------------------------------------------------
003310 300-PRINT-REPORT-TOTAL.
003320     MOVE ORDERS-PRINTED-CNT   TO TL-ORDER-COUNT-O.
003330     MOVE RPT-TOTAL-PRICE      TO TL-TOTAL-PRICE-O.
003340     WRITE ORDHIST-REPORT-LINE FROM ORDHIST-TOTAL
003350         AFTER ADVANCING 3 LINES.
003360
003370*-----------------------------------------------------------------
003380 400-PRINT-REPORT-TITLE.
003390     ACCEPT WK-CURRENT-DATE-R  FROM DATE YYYYMMDD.
003400     MOVE WK-CURRENT-DATE      TO RPT-RUN-DATE.
003410     WRITE ORDHIST-REPORT-LINE FROM ORDHIST-TITLE
003420         AFTER ADVANCING PAGE.
003430
003440*-----------------------------------------------------------------
003450 400-PRINT-REPORT-HEADER.
003460     WRITE ORDHIST-REPORT-LINE FROM ORDHIST-HEADER
003470         AFTER ADVANCING 2 LINES.
003480     MOVE ZERO TO LINE-CNT.
003490
003500*-----------------------------------------------------------------
003510 400-REPORT-PAGESKIP.
003520     MOVE SPACES TO ORDHIST-REPORT-LINE.
003530     WRITE ORDHIST-REPORT-LINE
003540         AFTER ADVANCING PAGE.
003550     PERFORM 400-PRINT-REPORT-HEADER.
